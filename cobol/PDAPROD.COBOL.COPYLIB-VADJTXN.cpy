000100      ************************************************************        
000200      * INVENTORY ADJUSTMENT TRANSACTION RECORD -- SEQUENTIAL    *        
000300      *                                                          *        
000400      * ONE RECORD PER STOCK MOVEMENT AGAINST INVENTORY-MASTER.  *        
000500      * TRANSACTIONS ARRIVE IN ARBITRARY ORDER -- THEY ARE NOT   *        
000600      * SORTED TO INVENTORY-MASTER KEY SEQUENCE -- SO THE        *        
000700      * MASTER IS LOADED INTO A WORKING-STORAGE TABLE AND EACH   *        
000800      * TRANSACTION IS MATCHED TO ITS ENTRY BY TABLE SEARCH      *        
000900      * RATHER THAN BY A MERGE PASS.                             *        
001000      ************************************************************        
001100       01  ADJUSTMENT-TXN-RECORD.                                         
001200           05  ADJ-TYPE            PIC X(01).                             
001300               88  ADJ-IS-ADD                  VALUE 'A'.                 
001400               88  ADJ-IS-REMOVE               VALUE 'R'.                 
001500               88  ADJ-IS-RESERVE              VALUE 'S'.                 
001600               88  ADJ-IS-RELEASE              VALUE 'L'.                 
001700               88  ADJ-IS-CONFIRM              VALUE 'C'.                 
001800           05  ADJ-INV-ID          PIC 9(09).                             
001900           05  ADJ-INV-ID-A REDEFINES                                     
002000               ADJ-INV-ID          PIC X(09).                             
002100           05  ADJ-QUANTITY        PIC 9(07)      COMP-3.                 
002200           05  FILLER              PIC X(23)      VALUE SPACES.           
002300      *    RECORD LENGTH = 37 BYTES (1 + 9 + 4 + 23)                      
