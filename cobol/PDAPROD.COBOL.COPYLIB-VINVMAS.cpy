000100      ************************************************************        
000200      * INVENTORY RECORD -- SEQUENTIAL MASTER                    *        
000300      *                                                          *        
000400      * ONE ENTRY PER PRODUCT / WAREHOUSE COMBINATION.  ON-HAND  *        
000500      * AND RESERVED QUANTITIES ARE MAINTAINED HERE; AVAILABLE   *        
000600      * QUANTITY IS ALWAYS DERIVED (ON-HAND MINUS RESERVED) --   *        
000700      * IT IS NEVER STORED ON THE MASTER.                        *        
000800      ************************************************************        
000900       01  INVENTORY-RECORD.                                              
001000           05  INV-KEY.                                                   
001100               10 INV-ID           PIC 9(09).                             
001200               10 INV-ID-A REDEFINES                                      
001300                  INV-ID           PIC X(09).                             
001400           05  INV-PRODUCT-ID      PIC 9(09).                             
001500           05  INV-WAREHOUSE-ID    PIC 9(09).                             
001600           05  INV-QUANTITY        PIC S9(07)     COMP-3.                 
001700           05  INV-RESERVED-QTY    PIC S9(07)     COMP-3.                 
001800           05  INV-REORDER-LEVEL   PIC 9(07)      COMP-3.                 
001900           05  INV-REORDER-QTY     PIC 9(07)      COMP-3.                 
002000           05  FILLER              PIC X(07)      VALUE SPACES.           
