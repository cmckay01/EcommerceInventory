000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID. PDAB04.                                                
000300       AUTHOR. R E HALLORAN.                                              
000400       INSTALLATION. COMPUWARE CORPORATION.                               
000500       DATE-WRITTEN. 04/12/89.                                            
000600       DATE-COMPILED.                                                     
000700       SECURITY. NONE.                                                    
000800      *                                                                   
000900      ******************************************************              
001000      *        PRODUCT DEMONSTRATION APPLICATION (PDA)                    
001100      *              COMPUWARE CORPORATION                                
001200      *                                                                   
001300      * PROGRAM :  PDAB04                                                 
001400      *                                                                   
001500      * FUNCTION:  NIGHTLY BATCH PROGRAM.  APPLIES THE                    
001600      *            INVENTORY ADJUSTMENT TRANSACTIONS TO                   
001700      *            THE INVENTORY MASTER (RECEIPTS, PICKS,                 
001800      *            RESERVATIONS, RELEASES, CONFIRMS),                     
001900      *            REWRITES THE UPDATED MASTER, AND                       
002000      *            PRODUCES THE REORDER EXCEPTION REPORT.                 
002100      *                                                                   
002200      * FILES   :  ADJUSTMENT TXN FILE  - SEQUENTIAL (READ)               
002300      *            INVENTORY MASTER IN  - SEQUENTIAL (READ)               
002400      *            INVENTORY MASTER OUT - SEQUENTIAL (WRITE)              
002500      *            REORDER EXCEPTION RPT - PRINT (WRITE)                  
002600      *                                                                   
002700      ******************************************************              
002800      *            PROGRAM CHANGE LOG                                     
002900      *            -------------------                                    
003000      *                                                                   
003100      *  DATE      UPDATED BY        CHANGE DESCRIPTION                   
003200      *  --------  ----------------  --------------------                 
003300      *  04/12/89  R HALLORAN        INITIAL VERSION.                     
003400      *                              REPLACES THE DB2/VSAM                
003500      *                              PENDING ORDER REPORT                 
003600      *                              WITH THE FLAT FILE                   
003700      *                              INVENTORY MAINTENANCE                
003800      *                              RUN FOR THE WAREHOUSE                
003900      *                              REPLATFORM PROJECT.                  
004000      *  11/03/89  R HALLORAN        REQ 8842 - ADD RESERVE               
004100      *                              AND RELEASE TYPES.                   
004200      *  02/14/91  T ANN BRODY       REQ 9910 - REJECT A                  
004300      *                              NEGATIVE ON-HAND                     
004400      *                              CONDITION INSTEAD OF                 
004500      *                              ALLOWING IT THROUGH.                 
004600      *  09/09/93  P WOJCIK          REQ 11750 - REORDER                  
004700      *                              LEVEL/QTY DEFAULT TO                 
004800      *                              10/50 WHEN MASTER                    
004900      *                              ARRIVES WITH ZEROS.                  
005000      *  06/21/95  P WOJCIK          REQ 13401 - CONFIRM                  
005100      *                              ADJUSTMENT TYPE ADDED                
005200      *                              FOR ORDER LIFECYCLE.                 
005300      *  01/08/97  T ANN BRODY       REQ 15220 - PRODUCT                  
005400      *                              TOTAL AVAILABLE STOCK                
005500      *                              LISTING ADDED AT EOJ.                
005600      *  10/19/98  J L SPENCER       Y2K REMEDIATION -                    
005700      *                              EXPANDED WS-DATE TO A                
005800      *                              FULL 4 DIGIT CENTURY.                
005900      *                              REVIEWED BY THE YEAR                 
006000      *                              2000 PROJECT OFFICE.                 
006100      *  03/02/00  J L SPENCER       REQ 16005 - POST Y2K                 
006200      *                              CLEANUP, VERIFIED                    
006300      *                              CENTURY MATH ON ALL                  
006400      *                              DATE MOVES.                          
006500      *  07/17/02  PWB416            REQ 17654 - INVENTORY                
006600      *                              TABLE SIZE INCREASED,                
006700      *                              SEE TAGGED LINES.                    
006800      *  05/04/06  M K OYELARAN      REQ 19980 - REJECT                   
006900      *                              MESSAGE NOW SHOWS THE                
007000      *                              OFFENDING ADJUSTMENT                 
007100      *                              TYPE.                                
007200      ******************************************************              
007300           EJECT                                                          
007400       ENVIRONMENT DIVISION.                                              
007500                                                                          
007600       CONFIGURATION SECTION.                                             
007700                                                                          
007800       SPECIAL-NAMES.                                                     
007900           C01 IS TOP-OF-FORM.                                            
008000                                                                          
008100       INPUT-OUTPUT SECTION.                                              
008200                                                                          
008300       FILE-CONTROL.                                                      
008400                                                                          
008500           SELECT ADJUSTMENT-TXN-IN ASSIGN TO ADJTXNIN                    
008600                                 FILE STATUS IS WS-ADJTXN-STATUS.         
008700                                                                          
008800           SELECT INVENTORY-MASTER-IN ASSIGN TO INVMASIN                  
008900                                 FILE STATUS IS WS-INVIN-STATUS.          
009000                                                                          
009100           SELECT INVENTORY-MASTER-OUT                                    
009200                                 ASSIGN TO INVMASOT                       
009300                                 FILE STATUS IS WS-INVOUT-STATUS.         
009400                                                                          
009500           SELECT REORDER-RPT-OUT    ASSIGN TO REORPTO.                   
009600           EJECT                                                          
009700       DATA DIVISION.                                                     
009800                                                                          
009900       FILE SECTION.                                                      
010000                                                                          
010100       FD  ADJUSTMENT-TXN-IN                                              
010200           LABEL RECORDS ARE STANDARD                                     
010300           RECORDING MODE IS F                                            
010400           RECORD CONTAINS 37 CHARACTERS.                                 
010500                                                                          
010600           COPY VADJTXN.                                                  
010700                                                                          
010800           EJECT                                                          
010900       FD  INVENTORY-MASTER-IN                                            
011000           LABEL RECORDS ARE STANDARD                                     
011100           RECORDING MODE IS F                                            
011200           RECORD CONTAINS 50 CHARACTERS.                                 
011300                                                                          
011400           COPY VINVMAS REPLACING INVENTORY-RECORD BY                     
011500                                   INVENTORY-MASTER-IN-REC.               
011600                                                                          
011700           EJECT                                                          
011800       FD  INVENTORY-MASTER-OUT                                           
011900           LABEL RECORDS ARE STANDARD                                     
012000           RECORDING MODE IS F                                            
012100           RECORD CONTAINS 50 CHARACTERS.                                 
012200                                                                          
012300           COPY VINVMAS REPLACING INVENTORY-RECORD BY                     
012400                                   INVENTORY-MASTER-OUT-REC.              
012500                                                                          
012600           EJECT                                                          
012700       FD  REORDER-RPT-OUT                                                
012800           LABEL RECORDS ARE STANDARD                                     
012900           RECORDING MODE IS F                                            
013000           RECORD CONTAINS 133 CHARACTERS.                                
013100                                                                          
013200       01  REORDER-RPT-REC             PIC X(133).                        
013300                                                                          
013400           EJECT                                                          
013500       WORKING-STORAGE SECTION.                                           
013600                                                                          
013700                                                                          
013800      ******************************************************              
013900      *    SWITCHES                                                       
014000      ******************************************************              
014100                                                                          
014200       01  WS-SWITCHES.                                                   
014300           05  WS-END-OF-PROCESS-SW    PIC X VALUE SPACES.                
014400               88 END-OF-PROCESS             VALUE 'Y'.                   
014500           05  WS-ADJTXN-EOF-SW        PIC X VALUE SPACES.                
014600               88 ADJTXN-EOF                 VALUE 'Y'.                   
014700           05  WS-ENTRY-FOUND-SW       PIC X VALUE SPACES.                
014800               88 ENTRY-FOUND                VALUE 'Y'.                   
014900           05  WS-REJECT-SW            PIC X VALUE SPACES.                
015000               88 ADJUSTMENT-REJECTED        VALUE 'Y'.                   
015100           05  FILLER                  PIC X(20) VALUE SPACES.            
015200                                                                          
015300      ******************************************************              
015400      *    MISCELLANEOUS WORK FIELDS                                      
015500      ******************************************************              
015600                                                                          
015700       01  WS-MISCELLANEOUS-FIELDS.                                       
015800           05  WS-RETURN-CODE          PIC 9(4)   COMP VALUE 0.           
015900           05  WS-ADJTXN-STATUS        PIC XX     VALUE SPACES.           
016000               88  ADJTXN-OK                      VALUE '00'.             
016100               88  ADJTXN-AT-END                  VALUE '10'.             
016200           05  WS-INVIN-STATUS         PIC XX     VALUE SPACES.           
016300               88  INVIN-OK                       VALUE '00'.             
016400               88  INVIN-AT-END                   VALUE '10'.             
016500           05  WS-INVOUT-STATUS        PIC XX     VALUE SPACES.           
016600               88  INVOUT-OK                      VALUE '00'.             
016700           05  WS-DATE-RAW             PIC 9(06)  VALUE ZERO.             
016800           05  WS-DATE-RAW-BROKEN REDEFINES                               
016900               WS-DATE-RAW.                                               
017000               10  WS-DATE-YY          PIC 9(02).                         
017100               10  WS-DATE-MM          PIC 9(02).                         
017200               10  WS-DATE-DD          PIC 9(02).                         
017300           05  WS-DATE-CCYYMMDD        PIC 9(08)  VALUE ZERO.             
017400           05  WS-DATE-BROKEN REDEFINES                                   
017500               WS-DATE-CCYYMMDD.                                          
017600               10  WS-DATE-CC          PIC 9(02).                         
017700               10  WS-DATE-CY          PIC 9(02).                         
017800               10  WS-DATE-CM          PIC 9(02).                         
017900               10  WS-DATE-CD          PIC 9(02).                         
018000           05  WS-LINE-CNT             PIC S9(3)  COMP-3 VALUE 0.         
018100           05  WS-ADJ-APPLIED-CNT      PIC S9(7)  COMP   VALUE 0.         
018200           05  WS-ADJ-REJECT-CNT       PIC S9(7)  COMP   VALUE 0.         
018300           05  WS-REORDER-CNT          PIC S9(7)  COMP   VALUE 0.         
018400           05  WS-AVAILABLE-QTY        PIC S9(07) COMP-3 VALUE 0.         
018500           05  WS-REJECT-REASON        PIC X(50)  VALUE SPACES.           
018550           05  WS-REJECT-REASON-R REDEFINES                               
018560               WS-REJECT-REASON.                                          
018570               10  WS-REJECT-REASON-1  PIC X(25).                         
018580               10  WS-REJECT-REASON-2  PIC X(25).                         
018590           05  FILLER                  PIC X(20) VALUE SPACES.            
018600           EJECT                                                          
018700      ******************************************************              
018800      *    INVENTORY MASTER TABLE  -- TABLE-LOAD SUBSTITUTE               
018900      *    FOR INDEXED ACCESS AGAINST A SEQUENTIAL MASTER.                
019000      *    ADJUSTMENT TRANSACTIONS ARRIVE KEYED BY INV-ID                 
019100      *    IN ARBITRARY ORDER, SO THE ENTIRE MASTER IS                    
019200      *    LOADED HERE ONCE AND SEARCHED IN STORAGE INSTEAD               
019300      *    OF BEING MATCHED AGAINST A SORTED FILE.                        
019400      ******************************************************              
019500                                                                          
019600       77  WS-INV-MAX                 PIC S9(05) COMP-3 VALUE 300.        
019700                                                                          
019800       01  WS-INV-TABLE.                                                  
019900           05  WS-INV-ENTRY OCCURS 300 TIMES.                             
020000               10  WS-INV-ID           PIC 9(09).                         
020100               10  WS-INV-PRODUCT-ID   PIC 9(09).                         
020200               10  WS-INV-WAREHOUSE-ID PIC 9(09).                         
020300               10  WS-INV-QUANTITY     PIC S9(07)     COMP-3.             
020400               10  WS-INV-RESERVED-QTY PIC S9(07)     COMP-3.             
020500               10  WS-INV-REORD-LEVEL  PIC 9(07)      COMP-3.             
020600               10  WS-INV-REORD-QTY    PIC 9(07)      COMP-3.             
020650           05  FILLER                  PIC X(20) VALUE SPACES.            
020700                                                                          
020800       01  WS-INV-SUBSCRIPTS.                                             
020900           05  WS-INV-SUB              PIC S9(05) COMP-3 VALUE 0.         
021000           05  WS-INV-COUNT            PIC S9(05) COMP-3 VALUE 0.         
021100           05  WS-INV-DIST-SUB         PIC S9(05) COMP-3 VALUE 0.         
021200           05  FILLER                  PIC X(20) VALUE SPACES.            
021300           EJECT                                                          
021400      ******************************************************              
021500      *    INVENTORY REORDER EXCEPTION REPORT                             
021600      ******************************************************              
021700                                                                          
021800       01  WS-RPT-TITLE.                                                  
021900           05  FILLER             PIC X     VALUE '1'.                    
022000           05  FILLER             PIC X(37) VALUE SPACES.                 
022100           05  FILLER             PIC X(31) VALUE                         
022200               'REORDER EXCEPTION REPORT AS OF '.                         
022300           05  WS-RT-MONTH        PIC 99.                                 
022400           05  FILLER             PIC X VALUE '/'.                        
022500           05  WS-RT-DAY          PIC 99.                                 
022600           05  FILLER             PIC X VALUE '/'.                        
022700           05  WS-RT-CCYY         PIC 9(4).                               
022800           05  FILLER             PIC X(50).                              
022900                                                                          
023000       01  WS-RPT-HEADING.                                                
023100           05  FILLER             PIC X     VALUE '-'.                    
023200           05  FILLER             PIC X(6)  VALUE SPACES.                 
023300           05  FILLER             PIC X(10) VALUE 'PRODUCT ID'.           
023400           05  FILLER             PIC X(6)  VALUE SPACES.                 
023500           05  FILLER             PIC X(12) VALUE 'WAREHOUSE ID'.         
023600           05  FILLER             PIC X(6)  VALUE SPACES.                 
023700           05  FILLER             PIC X(7)  VALUE 'ON HAND'.              
023800           05  FILLER             PIC X(6)  VALUE SPACES.                 
023900           05  FILLER             PIC X(8)  VALUE 'RESERVED'.             
024000           05  FILLER             PIC X(6)  VALUE SPACES.                 
024100           05  FILLER             PIC X(9)  VALUE 'AVAILABLE'.            
024200           05  FILLER             PIC X(6)  VALUE SPACES.                 
024300           05  FILLER             PIC X(13) VALUE 'REORDER LEVEL'.        
024400           05  FILLER             PIC X(6)  VALUE SPACES.                 
024500           05  FILLER             PIC X(11) VALUE 'REORDER QTY'.          
024600           05  FILLER             PIC X(6)  VALUE SPACES.                 
024700           EJECT                                                          
024800       01  WS-RPT-DETAIL.                                                 
024900           05  WS-RD-CC           PIC X     VALUE ' '.                    
025000           05  FILLER             PIC X(1)  VALUE SPACES.                 
025100           05  WS-RD-PRODUCT-ID   PIC ZZZZZZZZ9.                          
025200           05  FILLER             PIC X(7)  VALUE SPACES.                 
025300           05  WS-RD-WAREHOUSE-ID PIC ZZZZZZZZ9.                          
025400           05  FILLER             PIC X(9)  VALUE SPACES.                 
025500           05  WS-RD-ON-HAND      PIC ZZZZZZ9-.                           
025600           05  FILLER             PIC X(6)  VALUE SPACES.                 
025700           05  WS-RD-RESERVED     PIC ZZZZZZ9-.                           
025800           05  FILLER             PIC X(7)  VALUE SPACES.                 
025900           05  WS-RD-AVAILABLE    PIC ZZZZZZ9-.                           
026000           05  FILLER             PIC X(9)  VALUE SPACES.                 
026100           05  WS-RD-REORD-LEVEL  PIC ZZZZZZ9.                            
026200           05  FILLER             PIC X(9)  VALUE SPACES.                 
026300           05  WS-RD-REORD-QTY    PIC ZZZZZZ9.                            
026400           05  FILLER             PIC X(11) VALUE SPACES.                 
026500                                                                          
026600       01  WS-RPT-FOOTER.                                                 
026700           05  FILLER             PIC X     VALUE ' '.                    
026800           05  FILLER             PIC X(9)  VALUE SPACES.                 
026900           05  FILLER             PIC X(30) VALUE                         
027000               'TOTAL REORDER EXCEPTIONS  -  '.                           
027100           05  WS-RF-COUNT        PIC ZZZZZ9.                             
027200           05  FILLER             PIC X(87) VALUE SPACES.                 
027300           EJECT                                                          
027400      ******************************************************              
027500      *    GENERAL ERROR / REJECT PROCESSING WORK AREAS                   
027600      ******************************************************              
027700                                                                          
027800           COPY PDAERRWS.                                                 
027900           EJECT                                                          
028000      ******************************************************              
028100      *    P R O C E D U R E    D I V I S I O N                           
028200      ******************************************************              
028300                                                                          
028400       PROCEDURE DIVISION.                                                
028500                                                                          
028600                                                                          
028700      ******************************************************              
028800      *                                                                   
028900      *    PARAGRAPH:  P00000-MAINLINE                                    
029000      *                                                                   
029100      *    FUNCTION :  PROGRAM ENTRY, OPEN FILES, PROCESS.                
029200      *                                                                   
029300      *    CALLED BY:  NONE                                               
029400      *                                                                   
029500      ******************************************************              
029600                                                                          
029700       P00000-MAINLINE.                                                   
029800                                                                          
029900           ACCEPT WS-DATE-RAW FROM DATE.                                  
030000           MOVE WS-DATE-YY TO WS-DATE-CY.                                 
030100           MOVE WS-DATE-MM TO WS-DATE-CM.                                 
030200           MOVE WS-DATE-DD TO WS-DATE-CD.                                 
030300           IF WS-DATE-YY < 50                                             
030400               MOVE 20 TO WS-DATE-CC                                      
030500           ELSE                                                           
030600               MOVE 19 TO WS-DATE-CC.                                     
030700           MOVE WS-DATE-CM TO WS-RT-MONTH.                                
030800           MOVE WS-DATE-CD TO WS-RT-DAY.                                  
030900           MOVE WS-DATE-CC TO WS-RT-CCYY (1:2).                           
031000           MOVE WS-DATE-CY TO WS-RT-CCYY (3:2).                           
031100                                                                          
031200           OPEN INPUT  ADJUSTMENT-TXN-IN                                  
031300                       INVENTORY-MASTER-IN                                
031400                OUTPUT  INVENTORY-MASTER-OUT                              
031500                        REORDER-RPT-OUT.                                  
031600                                                                          
031700           PERFORM P00100-LOAD-INVENTORY-MASTER THRU P00100-EXIT.         
031800                                                                          
031900           PERFORM P00200-PROCESS-ADJUSTMENTS   THRU P00200-EXIT          
032000               UNTIL ADJTXN-EOF.                                          
032100                                                                          
032200           PERFORM P00300-WRITE-INVENTORY-MASTER THRU P00300-EXIT.        
032300                                                                          
032400           PERFORM P00400-BUILD-REORDER-RPT     THRU P00400-EXIT.         
032500                                                                          
032600           PERFORM P00500-DISPLAY-PRODUCT-TOTALS THRU P00500-EXIT.        
032700                                                                          
032800           CLOSE ADJUSTMENT-TXN-IN                                        
032900                 INVENTORY-MASTER-IN                                      
033000                 INVENTORY-MASTER-OUT                                     
033100                 REORDER-RPT-OUT.                                         
033200                                                                          
033300           GOBACK.                                                        
033400                                                                          
033500       P00000-EXIT.                                                       
033600           EXIT.                                                          
033700           EJECT                                                          
033800      ******************************************************              
033900      *                                                                   
034000      *    PARAGRAPH:  P00100-LOAD-INVENTORY-MASTER                       
034100      *                                                                   
034200      *    FUNCTION :  READ THE INVENTORY MASTER SEQUEN-                  
034300      *      TIALLY INTO WS-INV-TABLE.  ANY ENTRY THAT                    
034400      *      ARRIVES WITH A ZERO REORDER LEVEL OR REORDER                 
034500      *      QTY IS DEFAULTED TO 10 / 50 (REQ 11750).                     
034600      *                                                                   
034700      *    CALLED BY:  P00000-MAINLINE                                    
034800      *                                                                   
034900      ******************************************************              
035000                                                                          
035100       P00100-LOAD-INVENTORY-MASTER.                                      
035200                                                                          
035300           MOVE ZERO TO WS-INV-COUNT.                                     
035400                                                                          
035500           READ INVENTORY-MASTER-IN INTO WS-INV-ENTRY (1).                
035600           IF INVIN-AT-END                                                
035700               GO TO P00100-EXIT.                                         
035800           ADD 1 TO WS-INV-COUNT.                                         
035900                                                                          
036000       P00110-LOAD-LOOP.                                                  
036100                                                                          
036200           IF WS-INV-QUANTITY (WS-INV-COUNT) < ZERO                       
036300               MOVE ZERO TO WS-INV-QUANTITY (WS-INV-COUNT).               
036400           IF WS-INV-REORD-LEVEL (WS-INV-COUNT) = ZERO                    
036500               MOVE 10 TO WS-INV-REORD-LEVEL (WS-INV-COUNT).              
036600           IF WS-INV-REORD-QTY (WS-INV-COUNT) = ZERO                      
036700               MOVE 50 TO WS-INV-REORD-QTY (WS-INV-COUNT).                
036800                                                                          
036900           IF WS-INV-COUNT = WS-INV-MAX                                   
037000               GO TO P00100-EXIT.                                         
037100                                                                          
037200           READ INVENTORY-MASTER-IN                                       
037300               INTO WS-INV-ENTRY (WS-INV-COUNT + 1).                      
037400           IF INVIN-AT-END                                                
037500               GO TO P00100-EXIT.                                         
037600           ADD 1 TO WS-INV-COUNT.                                         
037700           GO TO P00110-LOAD-LOOP.                                        
037800                                                                          
037900       P00100-EXIT.                                                       
038000           EXIT.                                                          
038100           EJECT                                                          
038200      ******************************************************              
038300      *                                                                   
038400      *    PARAGRAPH:  P00200-PROCESS-ADJUSTMENTS                         
038500      *                                                                   
038600      *    FUNCTION :  READ ONE ADJUSTMENT TRANSACTION,                   
038700      *      LOCATE ITS INVENTORY ENTRY BY TABLE SEARCH,                  
038800      *      EDIT, AND APPLY OR REJECT IT.                                
038900      *                                                                   
039000      *    CALLED BY:  P00000-MAINLINE                                    
039100      *                                                                   
039200      ******************************************************              
039300                                                                          
039400       P00200-PROCESS-ADJUSTMENTS.                                        
039500                                                                          
039600           READ ADJUSTMENT-TXN-IN.                                        
039700           IF ADJTXN-AT-END                                               
039800               MOVE 'Y' TO WS-ADJTXN-EOF-SW                               
039900               GO TO P00200-EXIT.                                         
040000                                                                          
040100           MOVE SPACES TO WS-REJECT-SW.                                   
040200           MOVE SPACES TO WS-REJECT-REASON.                               
040300                                                                          
040400           PERFORM P00210-FIND-INVENTORY-ENTRY THRU P00210-EXIT.          
040500                                                                          
040600           IF NOT ENTRY-FOUND                                             
040700               MOVE 'Y'                    TO WS-REJECT-SW                
040800               MOVE 'INV-ID NOT ON MASTER' TO WS-REJECT-REASON            
040900               GO TO P00280-REJECT-ADJUSTMENT.                            
041000                                                                          
041100           PERFORM P00220-EDIT-ADJUSTMENT      THRU P00220-EXIT.          
041200                                                                          
041300           IF ADJUSTMENT-REJECTED                                         
041400               GO TO P00280-REJECT-ADJUSTMENT.                            
041500                                                                          
041600           EVALUATE TRUE                                                  
041700               WHEN ADJ-IS-ADD                                            
041800                   PERFORM P00230-APPLY-ADD     THRU P00230-EXIT          
041900               WHEN ADJ-IS-REMOVE                                         
042000                   PERFORM P00240-APPLY-REMOVE  THRU P00240-EXIT          
042100               WHEN ADJ-IS-RESERVE                                        
042200                   PERFORM P00250-APPLY-RESERVE THRU P00250-EXIT          
042300               WHEN ADJ-IS-RELEASE                                        
042400                   PERFORM P00260-APPLY-RELEASE THRU P00260-EXIT          
042500               WHEN ADJ-IS-CONFIRM                                        
042600                   PERFORM P00270-APPLY-CONFIRM THRU P00270-EXIT          
042700               WHEN OTHER                                                 
042800                   MOVE 'Y'               TO WS-REJECT-SW                 
042900                   MOVE 'UNKNOWN ADJUSTMENT TYPE'                         
043000                                           TO WS-REJECT-REASON            
043100           END-EVALUATE.                                                  
043200                                                                          
043300           IF ADJUSTMENT-REJECTED                                         
043400               GO TO P00280-REJECT-ADJUSTMENT.                            
043500                                                                          
043600           ADD 1 TO WS-ADJ-APPLIED-CNT.                                   
043700           GO TO P00200-EXIT.                                             
043800                                                                          
043900       P00280-REJECT-ADJUSTMENT.                                          
044000           PERFORM P00280A-WRITE-REJECT-LINE THRU P00280A-EXIT.           
044100           ADD 1 TO WS-ADJ-REJECT-CNT.                                    
044200                                                                          
044300       P00200-EXIT.                                                       
044400           EXIT.                                                          
044500           EJECT                                                          
044600      ******************************************************              
044700      *                                                                   
044800      *    PARAGRAPH:  P00210-FIND-INVENTORY-ENTRY                        
044900      *                                                                   
045000      *    FUNCTION :  LINEAR SEARCH OF WS-INV-TABLE FOR                  
045100      *      THE TRANSACTION'S ADJ-INV-ID.                                
045200      *                                                                   
045300      *    CALLED BY:  P00200-PROCESS-ADJUSTMENTS                         
045400      *                                                                   
045500      ******************************************************              
045600                                                                          
045700       P00210-FIND-INVENTORY-ENTRY.                                       
045800                                                                          
045900           MOVE SPACES TO WS-ENTRY-FOUND-SW.                              
046000           MOVE ZERO   TO WS-INV-SUB.                                     
046100                                                                          
046200       P00210-SEARCH-LOOP.                                                
046300           ADD 1 TO WS-INV-SUB.                                           
046400           IF WS-INV-SUB > WS-INV-COUNT                                   
046500               GO TO P00210-EXIT.                                         
046600           IF WS-INV-ID (WS-INV-SUB) = ADJ-INV-ID                         
046700               MOVE 'Y' TO WS-ENTRY-FOUND-SW                              
046800               GO TO P00210-EXIT.                                         
046900           GO TO P00210-SEARCH-LOOP.                                      
047000                                                                          
047100       P00210-EXIT.                                                       
047200           EXIT.                                                          
047300           EJECT                                                          
047400      ******************************************************              
047500      *                                                                   
047600      *    PARAGRAPH:  P00220-EDIT-ADJUSTMENT                             
047700      *                                                                   
047800      *    FUNCTION :  QUANTITY ON EVERY ADJUSTMENT MUST BE               
047900      *      GREATER THAN ZERO (REQ 9910).                                
048000      *                                                                   
048100      *    CALLED BY:  P00200-PROCESS-ADJUSTMENTS                         
048200      *                                                                   
048300      ******************************************************              
048400                                                                          
048500       P00220-EDIT-ADJUSTMENT.                                            
048600                                                                          
048700           MOVE SPACES TO WS-REJECT-SW.                                   
048800           IF ADJ-QUANTITY NOT > ZERO                                     
048900               MOVE 'Y' TO WS-REJECT-SW                                   
049000               MOVE 'QUANTITY MUST BE GREATER THAN ZERO'                  
049100                                        TO WS-REJECT-REASON.              
049200                                                                          
049300       P00220-EXIT.                                                       
049400           EXIT.                                                          
049500           EJECT                                                          
049600      ******************************************************              
049700      *                                                                   
049800      *    PARAGRAPH:  P00230-APPLY-ADD                                   
049900      *                                                                   
050000      *    FUNCTION :  ADD RECEIVED STOCK TO ON-HAND QTY.                 
050100      *                                                                   
050200      *    CALLED BY:  P00200-PROCESS-ADJUSTMENTS                         
050300      *                                                                   
050400      ******************************************************              
050500                                                                          
050600       P00230-APPLY-ADD.                                                  
050700                                                                          
050800           ADD ADJ-QUANTITY TO WS-INV-QUANTITY (WS-INV-SUB).              
050900                                                                          
051000       P00230-EXIT.                                                       
051100           EXIT.                                                          
051200           EJECT                                                          
051300      ******************************************************              
051400      *                                                                   
051500      *    PARAGRAPH:  P00240-APPLY-REMOVE                                
051600      *                                                                   
051700      *    FUNCTION :  REMOVE STOCK FROM ON-HAND QUANTITY.                
051800      *      RESULTING ON-HAND MAY NOT GO NEGATIVE (9910).                
051900      *                                                                   
052000      *    CALLED BY:  P00200-PROCESS-ADJUSTMENTS                         
052100      *                                                                   
052200      ******************************************************              
052300                                                                          
052400       P00240-APPLY-REMOVE.                                               
052500                                                                          
052600           IF ADJ-QUANTITY > WS-INV-QUANTITY (WS-INV-SUB)                 
052700               MOVE 'Y' TO WS-REJECT-SW                                   
052800               MOVE 'REMOVE WOULD DRIVE ON-HAND NEGATIVE'                 
052900                                        TO WS-REJECT-REASON               
053000           ELSE                                                           
053100               SUBTRACT ADJ-QUANTITY FROM                                 
053200                   WS-INV-QUANTITY (WS-INV-SUB).                          
053300                                                                          
053400       P00240-EXIT.                                                       
053500           EXIT.                                                          
053600           EJECT                                                          
053700      ******************************************************              
053800      *                                                                   
053900      *    PARAGRAPH:  P00250-APPLY-RESERVE                               
054000      *                                                                   
054100      *    FUNCTION :  RESERVE STOCK.  RESERVED MAY NOT                   
054200      *      EXCEED THE DERIVED AVAILABLE QUANTITY                        
054300      *      (ON-HAND MINUS RESERVED).                                    
054400      *                                                                   
054500      *    CALLED BY:  P00200-PROCESS-ADJUSTMENTS                         
054600      *                                                                   
054700      ******************************************************              
054800                                                                          
054900       P00250-APPLY-RESERVE.                                              
055000                                                                          
055100           COMPUTE WS-AVAILABLE-QTY =                                     
055200               WS-INV-QUANTITY (WS-INV-SUB) -                             
055300               WS-INV-RESERVED-QTY (WS-INV-SUB).                          
055400                                                                          
055500           IF ADJ-QUANTITY > WS-AVAILABLE-QTY                             
055600               MOVE 'Y' TO WS-REJECT-SW                                   
055700               MOVE 'RESERVE EXCEEDS AVAILABLE QUANTITY'                  
055800                                        TO WS-REJECT-REASON               
055900           ELSE                                                           
056000               ADD ADJ-QUANTITY TO                                        
056100                   WS-INV-RESERVED-QTY (WS-INV-SUB).                      
056200                                                                          
056300       P00250-EXIT.                                                       
056400           EXIT.                                                          
056500           EJECT                                                          
056600      ******************************************************              
056700      *                                                                   
056800      *    PARAGRAPH:  P00260-APPLY-RELEASE                               
056900      *                                                                   
057000      *    FUNCTION :  RELEASE A PRIOR RESERVATION.                       
057100      *      RESERVED MAY NOT GO NEGATIVE.                                
057200      *                                                                   
057300      *    CALLED BY:  P00200-PROCESS-ADJUSTMENTS                         
057400      *                                                                   
057500      ******************************************************              
057600                                                                          
057700       P00260-APPLY-RELEASE.                                              
057800                                                                          
057900           IF ADJ-QUANTITY > WS-INV-RESERVED-QTY (WS-INV-SUB)             
058000               MOVE 'Y' TO WS-REJECT-SW                                   
058100               MOVE 'RELEASE EXCEEDS RESERVED QUANTITY'                   
058200                                        TO WS-REJECT-REASON               
058300           ELSE                                                           
058400               SUBTRACT ADJ-QUANTITY FROM                                 
058500                   WS-INV-RESERVED-QTY (WS-INV-SUB).                      
058600                                                                          
058700       P00260-EXIT.                                                       
058800           EXIT.                                                          
058900           EJECT                                                          
059000      ******************************************************              
059100      *                                                                   
059200      *    PARAGRAPH:  P00270-APPLY-CONFIRM  (REQ 13401)                  
059300      *                                                                   
059400      *    FUNCTION :  CONFIRM A RESERVATION -- THE SAME                  
059500      *      QUANTITY IS DEDUCTED FROM BOTH ON-HAND AND                   
059600      *      RESERVED.                                                    
059700      *                                                                   
059800      *    CALLED BY:  P00200-PROCESS-ADJUSTMENTS                         
059900      *                                                                   
060000      ******************************************************              
060100                                                                          
060200       P00270-APPLY-CONFIRM.                                              
060300                                                                          
060400           IF ADJ-QUANTITY > WS-INV-RESERVED-QTY (WS-INV-SUB)             
060500               MOVE 'Y' TO WS-REJECT-SW                                   
060600               MOVE 'CONFIRM EXCEEDS RESERVED QUANTITY'                   
060700                                        TO WS-REJECT-REASON               
060800           ELSE                                                           
060900               SUBTRACT ADJ-QUANTITY FROM                                 
061000                   WS-INV-QUANTITY (WS-INV-SUB)                           
061100               SUBTRACT ADJ-QUANTITY FROM                                 
061200                   WS-INV-RESERVED-QTY (WS-INV-SUB).                      
061300                                                                          
061400       P00270-EXIT.                                                       
061500           EXIT.                                                          
061600           EJECT                                                          
061700      ******************************************************              
061800      *                                                                   
061900      *    PARAGRAPH:  P00280A-WRITE-REJECT-LINE                          
062000      *                                                                   
062100      *    FUNCTION :  DISPLAY A REJECT MESSAGE FOR AN                    
062200      *      ADJUSTMENT THAT COULD NOT BE APPLIED                         
062300      *      (REQ 19980 - SHOW THE OFFENDING TYPE).                       
062400      *                                                                   
062500      *    CALLED BY:  P00200-PROCESS-ADJUSTMENTS                         
062600      *                                                                   
062700      ******************************************************              
062800                                                                          
062900       P00280A-WRITE-REJECT-LINE.                                         
063000                                                                          
063100           MOVE 'INV'            TO WS-PDA-ERROR-TYPE.                    
063200           MOVE ADJ-INV-ID       TO WPIR-INV-ID.                          
063300           MOVE ADJ-TYPE         TO WPIR-ADJ-TYPE.                        
063400           MOVE WS-REJECT-REASON TO WPIR-REASON.                          
063500           DISPLAY WS-PDA-INV-REJECT-01.                                  
063600           DISPLAY WS-PDA-INV-REJECT-02.                                  
063700                                                                          
063800       P00280A-EXIT.                                                      
063900           EXIT.                                                          
064000           EJECT                                                          
064100      ******************************************************              
064200      *                                                                   
064300      *    PARAGRAPH:  P00300-WRITE-INVENTORY-MASTER                      
064400      *                                                                   
064500      *    FUNCTION :  REWRITE WS-INV-TABLE TO THE OUTPUT                 
064600      *      MASTER IN ORIGINAL KEY SEQUENCE.                             
064700      *                                                                   
064800      *    CALLED BY:  P00000-MAINLINE                                    
064900      *                                                                   
065000      ******************************************************              
065100                                                                          
065200       P00300-WRITE-INVENTORY-MASTER.                                     
065300                                                                          
065400           MOVE ZERO TO WS-INV-SUB.                                       
065500                                                                          
065600       P00310-WRITE-LOOP.                                                 
065700           ADD 1 TO WS-INV-SUB.                                           
065800           IF WS-INV-SUB > WS-INV-COUNT                                   
065900               GO TO P00300-EXIT.                                         
066000           WRITE INVENTORY-MASTER-OUT-REC                                 
066100               FROM WS-INV-ENTRY (WS-INV-SUB).                            
066200           GO TO P00310-WRITE-LOOP.                                       
066300                                                                          
066400       P00300-EXIT.                                                       
066500           EXIT.                                                          
066600           EJECT                                                          
066700      ******************************************************              
066800      *                                                                   
066900      *    PARAGRAPH:  P00400-BUILD-REORDER-RPT                           
067000      *                                                                   
067100      *    FUNCTION :  END-OF-RUN PASS OVER THE UPDATED                   
067200      *      TABLE -- ANY ENTRY WHOSE AVAILABLE QUANTITY IS               
067300      *      AT OR BELOW ITS REORDER LEVEL IS LISTED ON THE               
067400      *      REORDER EXCEPTION REPORT.                                    
067500      *                                                                   
067600      *    CALLED BY:  P00000-MAINLINE                                    
067700      *                                                                   
067800      ******************************************************              
067900                                                                          
068000       P00400-BUILD-REORDER-RPT.                                          
068100                                                                          
068200           MOVE ZERO TO WS-LINE-CNT.                                      
068300           MOVE ZERO TO WS-REORDER-CNT.                                   
068400           MOVE '-'  TO WS-RD-CC.                                         
068500           WRITE REORDER-RPT-REC FROM WS-RPT-TITLE.                       
068600           WRITE REORDER-RPT-REC FROM WS-RPT-HEADING.                     
068700           MOVE ' '  TO WS-RD-CC.                                         
068800                                                                          
068900           MOVE ZERO TO WS-INV-SUB.                                       
069000                                                                          
069100       P00410-REORDER-LOOP.                                               
069200           ADD 1 TO WS-INV-SUB.                                           
069300           IF WS-INV-SUB > WS-INV-COUNT                                   
069400               GO TO P00420-REORDER-FOOTER.                               
069500                                                                          
069600           COMPUTE WS-AVAILABLE-QTY =                                     
069700               WS-INV-QUANTITY (WS-INV-SUB) -                             
069800               WS-INV-RESERVED-QTY (WS-INV-SUB).                          
069900                                                                          
070000           IF WS-AVAILABLE-QTY NOT >                                      
070100              WS-INV-REORD-LEVEL (WS-INV-SUB)                             
070200               MOVE WS-INV-PRODUCT-ID (WS-INV-SUB)                        
070300                                       TO WS-RD-PRODUCT-ID                
070400               MOVE WS-INV-WAREHOUSE-ID (WS-INV-SUB)                      
070500                                       TO WS-RD-WAREHOUSE-ID              
070600               MOVE WS-INV-QUANTITY (WS-INV-SUB)                          
070700                                       TO WS-RD-ON-HAND                   
070800               MOVE WS-INV-RESERVED-QTY (WS-INV-SUB)                      
070900                                       TO WS-RD-RESERVED                  
071000               MOVE WS-AVAILABLE-QTY   TO WS-RD-AVAILABLE                 
071100               MOVE WS-INV-REORD-LEVEL (WS-INV-SUB)                       
071200                                       TO WS-RD-REORD-LEVEL               
071300               MOVE WS-INV-REORD-QTY (WS-INV-SUB)                         
071400                                       TO WS-RD-REORD-QTY                 
071500               WRITE REORDER-RPT-REC  FROM WS-RPT-DETAIL                  
071600               ADD 1                  TO WS-LINE-CNT                      
071700                                          WS-REORDER-CNT                  
071800               IF WS-LINE-CNT > 55                                        
071900                   MOVE ZERO           TO WS-LINE-CNT                     
072000                   MOVE '-'            TO WS-RD-CC                        
072100                   WRITE REORDER-RPT-REC FROM WS-RPT-TITLE                
072200                   WRITE REORDER-RPT-REC FROM WS-RPT-HEADING              
072300                   MOVE ' '            TO WS-RD-CC.                       
072400                                                                          
072500           GO TO P00410-REORDER-LOOP.                                     
072600                                                                          
072700       P00420-REORDER-FOOTER.                                             
072800           MOVE WS-REORDER-CNT TO WS-RF-COUNT.                            
072900           WRITE REORDER-RPT-REC FROM WS-RPT-FOOTER.                      
073000                                                                          
073100       P00400-EXIT.                                                       
073200           EXIT.                                                          
073300           EJECT                                                          
073400      ******************************************************              
073500      *                                                                   
073600      *    PARAGRAPH:  P00500-DISPLAY-PRODUCT-TOTALS                      
073700      *      (REQ 15220)                                                  
073800      *                                                                   
073900      *    FUNCTION :  CONTROL-TOTAL LISTING TO SYSOUT                    
074000      *      SHOWING TOTAL AVAILABLE STOCK SUMMED ACROSS                  
074100      *      WAREHOUSES FOR EACH DISTINCT PRODUCT IN THE                  
074200      *      UPDATED TABLE.                                               
074300      *                                                                   
074400      *    CALLED BY:  P00000-MAINLINE                                    
074500      *                                                                   
074600      ******************************************************              
074700                                                                          
074800       P00500-DISPLAY-PRODUCT-TOTALS.                                     
074900                                                                          
075000           DISPLAY 'PDAB04 - TOTAL AVAILABLE STOCK BY PRODUCT'.           
075100           MOVE ZERO TO WS-INV-SUB.                                       
075200                                                                          
075300       P00510-PRODUCT-LOOP.                                               
075400           ADD 1 TO WS-INV-SUB.                                           
075500           IF WS-INV-SUB > WS-INV-COUNT                                   
075600               GO TO P00500-EXIT.                                         
075700                                                                          
075800           MOVE ZERO TO WS-AVAILABLE-QTY.                                 
075900           MOVE ZERO TO WS-INV-DIST-SUB.                                  
076000                                                                          
076100       P00520-ROLLUP-LOOP.                                                
076200           ADD 1 TO WS-INV-DIST-SUB.                                      
076300           IF WS-INV-DIST-SUB > WS-INV-COUNT                              
076400               GO TO P00530-SHOW-TOTAL.                                   
076500           IF WS-INV-DIST-SUB < WS-INV-SUB                                
076600               IF WS-INV-PRODUCT-ID (WS-INV-DIST-SUB) =                   
076700                  WS-INV-PRODUCT-ID (WS-INV-SUB)                          
076800                   GO TO P00510-PRODUCT-LOOP.                             
076900           IF WS-INV-PRODUCT-ID (WS-INV-DIST-SUB) =                       
077000              WS-INV-PRODUCT-ID (WS-INV-SUB)                              
077100               COMPUTE WS-AVAILABLE-QTY = WS-AVAILABLE-QTY +              
077200                   WS-INV-QUANTITY (WS-INV-DIST-SUB) -                    
077300                   WS-INV-RESERVED-QTY (WS-INV-DIST-SUB).                 
077400           GO TO P00520-ROLLUP-LOOP.                                      
077500                                                                          
077600       P00530-SHOW-TOTAL.                                                 
077700           DISPLAY '  PRODUCT ' WS-INV-PRODUCT-ID (WS-INV-SUB)            
077800                   ' AVAILABLE ' WS-AVAILABLE-QTY.                        
077900           GO TO P00510-PRODUCT-LOOP.                                     
078000                                                                          
078100       P00500-EXIT.                                                       
078200           EXIT.                                                          
