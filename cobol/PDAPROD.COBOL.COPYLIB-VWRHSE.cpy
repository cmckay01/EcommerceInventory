000100      ************************************************************        
000200      * WAREHOUSE RECORD -- SEQUENTIAL MASTER                    *        
000300      *                                                          *        
000400      * REFERENCE MASTER, READ-ONLY TO THE NIGHTLY BATCH.  USED  *        
000500      * TO VALIDATE THE SHIP-FROM WAREHOUSE ON AN ORDER-CREATE   *        
000600      * TRANSACTION.                                             *        
000700      ************************************************************        
000800       01  WAREHOUSE-RECORD.                                              
000900           05  WH-KEY.                                                    
001000               10 WH-ID            PIC 9(09).                             
001100               10 WH-ID-A REDEFINES                                       
001200                  WH-ID            PIC X(09).                             
001300           05  WH-CODE             PIC X(10).                             
001400           05  WH-NAME             PIC X(40).                             
001500           05  WH-CITY             PIC X(30).                             
001600           05  WH-STATE            PIC X(02).                             
001700           05  WH-ACTIVE           PIC X(01).                             
001800               88  WH-IS-ACTIVE            VALUE 'Y'.                     
001900               88  WH-IS-INACTIVE          VALUE 'N'.                     
002000           05  FILLER              PIC X(08)      VALUE SPACES.           
