000100      ************************************************************        
000200      * ORDER ITEM RECORD -- SEQUENTIAL MASTER                   *        
000300      *                                                          *        
000400      * ONE ENTRY PER LINE ON A CUSTOMER ORDER.  UNIT PRICE IS   *        
000500      * COPIED FROM THE PRODUCT MASTER AT ORDER-CREATE TIME AND  *        
000600      * IS NOT RE-PRICED LATER IN THE ORDER'S LIFE.              *        
000700      ************************************************************        
000800       01  ORDER-ITEM-RECORD.                                             
000900           05  OI-KEY.                                                    
001000               10 OI-ORDER-ID      PIC 9(09).                             
001100               10 OI-ORDER-ID-A REDEFINES                                 
001200                  OI-ORDER-ID      PIC X(09).                             
001300               10 OI-PRODUCT-ID    PIC 9(09).                             
001400           05  OI-QUANTITY         PIC 9(07)      COMP-3.                 
001500           05  OI-UNIT-PRICE       PIC S9(07)V99  COMP-3.                 
001600           05  OI-SUBTOTAL         PIC S9(09)V99  COMP-3.                 
001700           05  FILLER              PIC X(07)      VALUE SPACES.           
