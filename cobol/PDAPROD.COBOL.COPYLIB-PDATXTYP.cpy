000100      ************************************************************        
000200      * PRODUCT DEMONSTRATION APPLICATION (PDA)                  *        
000300      *                                                          *        
000400      * ORDER TRANSACTION TYPE / STATUS-CHANGE DESCRIPTION       *        
000500      * TABLE FOR THE ORDER STATUS REPORT CONTROL BREAKS         *        
000600      * AND FOOTER                                               *        
000700      *                                                          *        
000800      ************************************************************        
000900                                                                          
001000       77  PDA-TXTYPE-MAX          PIC S9(05)  VALUE +5   COMP-3.         
001100                                                                          
001200       01  PDA-TXTYPE-ARRAY.                                              
001300      *                                                                   
001400      *  STRUCTURE = TXN-TYPE CODE, REPORT LABEL                          
001500      *                                                                   
001600           05  FILLER              PIC X(01)   VALUE 'C'.                 
001700           05  FILLER              PIC X(20)   VALUE                      
001800               'ORDER CREATED'.                                           
001900           05  FILLER              PIC X(01)   VALUE 'F'.                 
002000           05  FILLER              PIC X(20)   VALUE                      
002100               'ORDER CONFIRMED'.                                         
002200           05  FILLER              PIC X(01)   VALUE 'P'.                 
002300           05  FILLER              PIC X(20)   VALUE                      
002400               'ORDER PROCESSING'.                                        
002500           05  FILLER              PIC X(01)   VALUE 'S'.                 
002600           05  FILLER              PIC X(20)   VALUE                      
002700               'ORDER SHIPPED'.                                           
002800           05  FILLER              PIC X(01)   VALUE 'X'.                 
002900           05  FILLER              PIC X(20)   VALUE                      
003000               'ORDER CANCELLED'.                                         
003100                                                                          
003200      *                                                                   
003300      *  REDEFINED TRANSACTION TYPE ARRAY                                 
003400      *                                                                   
003500                                                                          
003600       01  PDA-TXTYPE-ARRAY-R      REDEFINES PDA-TXTYPE-ARRAY.            
003700           05  PTAR-TXTYPE-GRP     OCCURS 5  TIMES.                       
003800               10  PTAR-TXTYPE-CODE  PIC X(01).                           
003900               10  PTAR-TXTYPE-LABEL PIC X(20).                           
004000           EJECT                                                          
