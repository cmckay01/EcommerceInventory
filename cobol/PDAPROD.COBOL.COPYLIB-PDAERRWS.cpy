000100      ************************************************************        
000200      * PRODUCT DEMONSTRATION APPLICATION (PDA)                  *        
000300      *                                                          *        
000400      * REJECT / ERROR WORK AREA DEFINITIONS FOR THE NIGHTLY     *        
000500      * WAREHOUSE BATCH: INVENTORY-ADJUSTMENT REJECTS, ORDER-    *        
000600      * TRANSACTION REJECTS, AND SEQUENTIAL FILE-STATUS ABENDS   *        
000700      *                                                          *        
000800      ************************************************************        
000900                                                                          
001000       77  WS-PDA-ERROR-LENGTH  PIC S9(04) COMP     VALUE +800.           
001100                                                                          
001200                                                                          
001300       01  WS-PDA-ERROR-GENERAL.                                          
001400                                                                          
001500           05  WS-PDA-ERROR-TYPE   PIC X(04)       VALUE SPACES.          
001600               88  PDA-INVENTORY-ERROR             VALUE 'INV'.           
001700               88  PDA-ORDER-ERROR                 VALUE 'ORD'.           
001800               88  PDA-FILE-ERROR                  VALUE 'FILE'.          
001850           05  FILLER              PIC X(04)       VALUE SPACES.          
001900                                                                          
002000                                                                          
002100      ************************************************************        
002200      * PDA FORMATTED ERROR LINES                                *        
002300      ************************************************************        
002400                                                                          
002500       01  WS-PDA-ERROR-AREA.                                             
002600           05  WPEA-ERROR-01       PIC X(80)       VALUE ALL '*'.         
002700           05  WPEA-ERROR-02.                                             
002800               10 FILLER           PIC X(01)       VALUE '*'.             
002900               10 FILLER           PIC X(78)       VALUE SPACES.          
003000               10 FILLER           PIC X(01)       VALUE '*'.             
003100           05  WPEA-ERROR-03.                                             
003200               10 FILLER           PIC X(01)       VALUE '*'.             
003300               10 FILLER           PIC X(78)       VALUE                  
003400               '   NIGHTLY INVENTORY / ORDER BATCH -- REJECT'.            
003500               10 FILLER           PIC X(01)       VALUE '*'.             
003600           05  WPEA-ERROR-04.                                             
003700               10 FILLER           PIC X(01)       VALUE '*'.             
003800               10 FILLER           PIC X(78)       VALUE SPACES.          
003900               10 FILLER           PIC X(01)       VALUE '*'.             
004000           05  WPEA-ERROR-05       PIC X(80)       VALUE ALL '*'.         
004100           05  WPEA-ERROR-06.                                             
004200               10 FILLER           PIC X(01)       VALUE '*'.             
004300               10 FILLER           PIC X(78)       VALUE SPACES.          
004400               10 FILLER           PIC X(01)       VALUE '*'.             
004500           05  WPEA-ERROR-07.                                             
004600               10 FILLER           PIC X(01)       VALUE '*'.             
004700               10 WPEA-ERROR-07-TEXT PIC X(78)     VALUE SPACES.          
004800               10 FILLER           PIC X(01)       VALUE '*'.             
004900           05  WPEA-ERROR-08.                                             
005000               10 FILLER           PIC X(01)       VALUE '*'.             
005100               10 WPEA-ERROR-08-TEXT PIC X(78)     VALUE SPACES.          
005200               10 FILLER           PIC X(01)       VALUE '*'.             
005300           05  WPEA-ERROR-09.                                             
005400               10 FILLER           PIC X(01)       VALUE '*'.             
005500               10 FILLER           PIC X(78)       VALUE SPACES.          
005600               10 FILLER           PIC X(01)       VALUE '*'.             
005700           05  WPEA-ERROR-10       PIC X(80)       VALUE ALL '*'.         
005800                                                                          
005900                                                                          
006000      ************************************************************        
006100      * PDA INVENTORY-ADJUSTMENT REJECT LINES                    *        
006200      ************************************************************        
006300                                                                          
006400       01  WS-PDA-INV-REJECT-01.                                          
006500           05  FILLER              PIC X(01)       VALUE SPACES.          
006600           05  FILLER              PIC X(15)       VALUE                  
006700               'INV REJECT -- '.                                          
006800           05  FILLER              PIC X(10)       VALUE                  
006900               'INV-ID = '.                                               
007000           05  WPIR-INV-ID         PIC 9(09)       VALUE ZEROES.          
007100           05  FILLER              PIC X(14)       VALUE                  
007200               ', ADJ-TYPE = '.                                           
007300           05  WPIR-ADJ-TYPE       PIC X(01)       VALUE SPACES.          
007400           05  FILLER              PIC X(30)       VALUE SPACES.          
007500      *                                                                   
007600       01  WS-PDA-INV-REJECT-02.                                          
007700           05  FILLER              PIC X(01)       VALUE SPACES.          
007800           05  FILLER              PIC X(10)       VALUE                  
007900               'REASON = '.                                               
008000           05  WPIR-REASON         PIC X(50)       VALUE SPACES.          
008100           05  FILLER              PIC X(19)       VALUE SPACES.          
008200                                                                          
008300                                                                          
008400      ************************************************************        
008500      * PDA ORDER-TRANSACTION REJECT LINES                       *        
008600      ************************************************************        
008700                                                                          
008800       01  WS-PDA-ORD-REJECT-01.                                          
008900           05  FILLER              PIC X(01)       VALUE SPACES.          
009000           05  FILLER              PIC X(15)       VALUE                  
009100               'ORD REJECT -- '.                                          
009200           05  FILLER              PIC X(11)       VALUE                  
009300               'TXN-TYPE = '.                                             
009400           05  WPOR-TXN-TYPE       PIC X(01)       VALUE SPACES.          
009500           05  FILLER              PIC X(13)       VALUE                  
009600               ', ORD-ID = '.                                             
009700           05  WPOR-ORDER-ID       PIC 9(09)       VALUE ZEROES.          
009800           05  FILLER              PIC X(30)       VALUE SPACES.          
009900      *                                                                   
010000       01  WS-PDA-ORD-REJECT-02.                                          
010100           05  FILLER              PIC X(01)       VALUE SPACES.          
010200           05  FILLER              PIC X(10)       VALUE                  
010300               'REASON = '.                                               
010400           05  WPOR-REASON         PIC X(50)       VALUE SPACES.          
010500           05  FILLER              PIC X(19)       VALUE SPACES.          
010600                                                                          
010700                                                                          
010800      ************************************************************        
010900      * PDA SEQUENTIAL FILE-STATUS ERROR LINES                   *        
011000      ************************************************************        
011100                                                                          
011200       01  WS-PDA-FILE-ERROR-01.                                          
011300           05  FILLER              PIC X(01)       VALUE SPACES.          
011400           05  FILLER              PIC X(13)       VALUE                  
011500               'FILE ERROR: '.                                            
011600           05  FILLER              PIC X(10)       VALUE                  
011700               'PROGRAM = '.                                              
011800           05  WPFE-PROGRAM-ID     PIC X(08)       VALUE SPACES.          
011900           05  FILLER              PIC X(15)       VALUE                  
012000               ', FILE-STAT = '.                                          
012100           05  WPFE-FILE-STATUS    PIC X(02)       VALUE SPACES.          
012200           05  FILLER              PIC X(31)       VALUE SPACES.          
012300      *                                                                   
012400       01  WS-PDA-FILE-ERROR-02.                                          
012500           05  FILLER              PIC X(01)       VALUE SPACES.          
012600           05  FILLER              PIC X(11)       VALUE                  
012700               'FUNCTION = '.                                             
012800           05  WPFE-FUNCTION       PIC X(30)       VALUE SPACES.          
012900           05  WPFE-FUNCTION-R     REDEFINES WPFE-FUNCTION.               
013000               10  WPFE-FUNCTION-1 PIC X(15).                             
013100               10  WPFE-FUNCTION-2 PIC X(15).                             
013200           05  FILLER              PIC X(14)       VALUE                  
013300               ', PARAGRAPH = '.                                          
013400           05  WPFE-PARAGRAPH      PIC X(06)       VALUE SPACES.          
013500           05  FILLER              PIC X(17)       VALUE SPACES.          
