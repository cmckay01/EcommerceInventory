000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID. PDAB04A.                                               
000300       AUTHOR. R E HALLORAN.                                              
000400       INSTALLATION. COMPUWARE CORPORATION.                               
000500       DATE-WRITTEN. 05/03/89.                                            
000600       DATE-COMPILED.                                                     
000700       SECURITY. NONE.                                                    
000800      *                                                                   
000900      ******************************************************              
001000      *        PRODUCT DEMONSTRATION APPLICATION (PDA)                    
001100      *              COMPUWARE CORPORATION                                
001200      *                                                                   
001300      * PROGRAM :  PDAB04A                                                
001400      *                                                                   
001500      * FUNCTION:  NIGHTLY BATCH PROGRAM.  DRIVES A CUSTOMER              
001600      *            ORDER THROUGH ITS FULL LIFECYCLE -                     
001700      *            CREATE, CONFIRM, PROCESS, SHIP, CANCEL -               
001800      *            AGAINST THE ORDER TRANSACTION FILE, AND                
001900      *            PRODUCES THE ORDER STATUS REPORT.  RUNS                
002000      *            IMMEDIATELY AFTER PDAB04 SO THE INVENTORY              
002100      *            MASTER IT READS ALREADY CARRIES THE                    
002200      *            NIGHT'S STOCK ADJUSTMENTS.                             
002300      *                                                                   
002400      * FILES   :  PRODUCT MASTER IN     - SEQUENTIAL (READ)              
002500      *            WAREHOUSE MASTER IN   - SEQUENTIAL (READ)              
002600      *            INVENTORY MASTER IN   - SEQUENTIAL (READ)              
002700      *            INVENTORY MASTER OUT  - SEQUENTIAL (WRITE)             
002800      *            ORDER MASTER IN       - SEQUENTIAL (READ)              
002900      *            ORDER MASTER OUT      - SEQUENTIAL (WRITE)             
003000      *            ORDER ITEM MASTER IN  - SEQUENTIAL (READ)              
003100      *            ORDER ITEM MASTER OUT - SEQUENTIAL (WRITE)             
003200      *            ORDER TRANSACTIONS IN - SEQUENTIAL (READ)              
003300      *            ORDER STATUS RPT OUT  - PRINT (WRITE)                  
003400      *                                                                   
003500      ******************************************************              
003600      *            PROGRAM CHANGE LOG                                     
003700      *            -------------------                                    
003800      *                                                                   
003900      *  DATE      UPDATED BY        CHANGE DESCRIPTION                   
004000      *  --------  ----------------  --------------------                 
004100      *  05/03/89  R HALLORAN        INITIAL VERSION.                     
004200      *                              COMPANION RUN TO PDAB04              
004300      *                              FOR THE WAREHOUSE                    
004400      *                              REPLATFORM PROJECT -                 
004500      *                              REPLACES THE IMS ORDER               
004600      *                              ROOT/ITEM ONLINE                     
004700      *                              MAINTENANCE TRANSACTION              
004800      *                              WITH A NIGHTLY BATCH                 
004900      *                              LIFECYCLE RUN.                       
005000      *  01/22/90  R HALLORAN        REQ 8977 - ALL-OR-                   
005100      *                              NOTHING ORDER CREATE.                
005200      *                              A SHORT LINE ITEM NOW                
005300      *                              REJECTS THE WHOLE                    
005400      *                              ORDER INSTEAD OF                     
005500      *                              PARTIALLY RESERVING.                 
005600      *  02/14/91  T ANN BRODY       REQ 9911 - CANCEL NOW                
005700      *                              RESTOCKS ON-HAND WHEN                
005800      *                              THE ORDER HAD ALREADY                
005900      *                              REACHED PROCESSING.                  
006000      *  04/19/93  P WOJCIK          REQ 11751 - STRICT                   
006100      *                              STATUS TRANSITION EDIT               
006200      *                              ADDED TO CONFIRM,                    
006300      *                              PROCESS AND SHIP.                    
006400      *  06/21/95  P WOJCIK          REQ 13402 - ORDER TOTAL              
006500      *                              NOW RECOMPUTED AT                    
006600      *                              COMMIT TIME FROM THE                 
006700      *                              LINE SUBTOTALS RATHER                
006800      *                              THAN CARRIED FORWARD.                
006900      *  01/08/97  T ANN BRODY       REQ 15221 - ORDER                    
007000      *                              STATUS REPORT CONTROL                
007100      *                              BREAK BY TXN-TYPE AND                
007200      *                              GRAND TOTAL FOOTER                   
007300      *                              ADDED.                               
007400      *  10/19/98  J L SPENCER       Y2K REMEDIATION -                    
007500      *                              EXPANDED WS-DATE TO A                
007600      *                              FULL 4 DIGIT CENTURY.                
007700      *                              REVIEWED BY THE YEAR                 
007800      *                              2000 PROJECT OFFICE.                 
007900      *  03/02/00  J L SPENCER       REQ 16006 - POST Y2K                 
008000      *                              CLEANUP, VERIFIED                    
008100      *                              CENTURY MATH ON ALL                  
008200      *                              DATE MOVES.                          
008300      *  07/17/02  PWB416            REQ 17655 - ORDER AND                
008400      *                              ORDER ITEM TABLE SIZES               
008500      *                              INCREASED, SEE TAGGED                
008600      *                              LINES BELOW.                         
008700      *  05/04/06  M K OYELARAN      REQ 19981 - REJECT                   
008800      *                              MESSAGE NOW SHOWS THE                
008900      *                              OFFENDING TXN-TYPE AND               
009000      *                              ORDER-ID.                            
009010      *  09/12/07  M K OYELARAN      REQ 20440 - GUARDED                  
009020      *                              THE MASTER TABLE LOADS               
009030      *                              AND THE CREATE-LINE                  
009040      *                              BUFFER AGAINST OVERRUN               
009050      *                              ON AN OVERSIZE FILE OR               
009060      *                              TRANSACTION.  SEE                    
009070      *                              WS-CLB-MAX AND THE                   
009080      *                              REVISED PERFORM UNTIL                
009090      *                              TESTS BELOW.                         
009091      *  03/03/08  PWB416            REQ 20583 - FOOTER NOW               
009092      *                              SHOWS THE RUN TXN                    
009093      *                              COUNT AND GRAND TOTAL                
009094      *                              CREATE DOLLARS ALONG                 
009095      *                              WITH THE REJECT COUNT.               
009100      ******************************************************              
009200           EJECT                                                          
009300       ENVIRONMENT DIVISION.                                              
009400                                                                          
009500       CONFIGURATION SECTION.                                             
009600                                                                          
009700       SPECIAL-NAMES.                                                     
009800           C01 IS TOP-OF-FORM.                                            
009900                                                                          
010000       INPUT-OUTPUT SECTION.                                              
010100                                                                          
010200       FILE-CONTROL.                                                      
010300                                                                          
010400           SELECT PRODUCT-MASTER-IN  ASSIGN TO PRODMSIN                   
010500                                 FILE STATUS IS WS-PRODIN-STATUS.         
010600                                                                          
010700           SELECT WAREHOUSE-MASTER-IN ASSIGN TO WRHSMSIN                  
010800                                 FILE STATUS IS WS-WRHSIN-STATUS.         
010900                                                                          
011000           SELECT INVENTORY-MASTER-IN ASSIGN TO INVMASIN                  
011100                                 FILE STATUS IS WS-INVIN-STATUS.          
011200                                                                          
011300           SELECT INVENTORY-MASTER-OUT                                    
011400                                 ASSIGN TO INVMASOT                       
011500                                 FILE STATUS IS WS-INVOUT-STATUS.         
011600                                                                          
011700           SELECT ORDER-MASTER-IN    ASSIGN TO ORDMSIN                    
011800                                 FILE STATUS IS WS-ORDIN-STATUS.          
011900                                                                          
012000           SELECT ORDER-MASTER-OUT   ASSIGN TO ORDMSOT                    
012100                                 FILE STATUS IS WS-ORDOUT-STATUS.         
012200                                                                          
012300           SELECT ORDER-ITEM-MASTER-IN                                    
012400                                 ASSIGN TO ORDITMIN                       
012500                                 FILE STATUS IS WS-OITIN-STATUS.          
012600                                                                          
012700           SELECT ORDER-ITEM-MASTER-OUT                                   
012800                                 ASSIGN TO ORDITMOT                       
012900                                 FILE STATUS IS WS-OITOUT-STATUS.         
013000                                                                          
013100           SELECT ORDER-TRANSACTIONS-IN                                   
013200                                 ASSIGN TO ORDTXNIN                       
013300                                 FILE STATUS IS WS-ORDTXN-STATUS.         
013400                                                                          
013500           SELECT ORDSTAT-RPT-OUT    ASSIGN TO ORDRPTO.                   
013600           EJECT                                                          
013700       DATA DIVISION.                                                     
013800                                                                          
013900       FILE SECTION.                                                      
014000                                                                          
014100       FD  PRODUCT-MASTER-IN                                              
014200           LABEL RECORDS ARE STANDARD                                     
014300           RECORDING MODE IS F                                            
014400           RECORD CONTAINS 100 CHARACTERS.                                
014500                                                                          
014600           COPY VPRODCT.                                                  
014700                                                                          
014800           EJECT                                                          
014900       FD  WAREHOUSE-MASTER-IN                                            
015000           LABEL RECORDS ARE STANDARD                                     
015100           RECORDING MODE IS F                                            
015200           RECORD CONTAINS 100 CHARACTERS.                                
015300                                                                          
015400           COPY VWRHSE.                                                   
015500                                                                          
015600           EJECT                                                          
015700       FD  INVENTORY-MASTER-IN                                            
015800           LABEL RECORDS ARE STANDARD                                     
015900           RECORDING MODE IS F                                            
016000           RECORD CONTAINS 50 CHARACTERS.                                 
016100                                                                          
016200           COPY VINVMAS REPLACING INVENTORY-RECORD BY                     
016300                                   INVENTORY-MASTER-IN-REC.               
016400                                                                          
016500           EJECT                                                          
016600       FD  INVENTORY-MASTER-OUT                                           
016700           LABEL RECORDS ARE STANDARD                                     
016800           RECORDING MODE IS F                                            
016900           RECORD CONTAINS 50 CHARACTERS.                                 
017000                                                                          
017100           COPY VINVMAS REPLACING INVENTORY-RECORD BY                     
017200                                   INVENTORY-MASTER-OUT-REC.              
017300                                                                          
017400           EJECT                                                          
017500       FD  ORDER-MASTER-IN                                                
017600           LABEL RECORDS ARE STANDARD                                     
017700           RECORDING MODE IS F                                            
017800           RECORD CONTAINS 110 CHARACTERS.                                
017900                                                                          
018000           COPY VORDMAS REPLACING ORDER-RECORD BY                         
018100                                   ORDER-MASTER-IN-REC.                   
018200                                                                          
018300           EJECT                                                          
018400       FD  ORDER-MASTER-OUT                                               
018500           LABEL RECORDS ARE STANDARD                                     
018600           RECORDING MODE IS F                                            
018700           RECORD CONTAINS 110 CHARACTERS.                                
018800                                                                          
018900           COPY VORDMAS REPLACING ORDER-RECORD BY                         
019000                                   ORDER-MASTER-OUT-REC.                  
019100                                                                          
019200           EJECT                                                          
019300       FD  ORDER-ITEM-MASTER-IN                                           
019400           LABEL RECORDS ARE STANDARD                                     
019500           RECORDING MODE IS F                                            
019600           RECORD CONTAINS 40 CHARACTERS.                                 
019700                                                                          
019800           COPY VORDITM REPLACING ORDER-ITEM-RECORD BY                    
019900                                   ORDER-ITEM-MASTER-IN-REC.              
020000                                                                          
020100           EJECT                                                          
020200       FD  ORDER-ITEM-MASTER-OUT                                          
020300           LABEL RECORDS ARE STANDARD                                     
020400           RECORDING MODE IS F                                            
020500           RECORD CONTAINS 40 CHARACTERS.                                 
020600                                                                          
020700           COPY VORDITM REPLACING ORDER-ITEM-RECORD BY                    
020800                                   ORDER-ITEM-MASTER-OUT-REC.             
020900                                                                          
021000           EJECT                                                          
021100       FD  ORDER-TRANSACTIONS-IN                                          
021200           LABEL RECORDS ARE STANDARD                                     
021300           RECORDING MODE IS F                                            
021400           RECORD CONTAINS 80 CHARACTERS.                                 
021500                                                                          
021600           COPY VORDTXN.                                                  
021700                                                                          
021800           EJECT                                                          
021900       FD  ORDSTAT-RPT-OUT                                                
022000           LABEL RECORDS ARE STANDARD                                     
022100           RECORDING MODE IS F                                            
022200           RECORD CONTAINS 133 CHARACTERS.                                
022300                                                                          
022400       01  ORDSTAT-RPT-REC              PIC X(133).                       
022500                                                                          
022600           EJECT                                                          
022700       WORKING-STORAGE SECTION.                                           
022800                                                                          
022900                                                                          
023000      ******************************************************              
023100      *    SWITCHES                                                       
023200      ******************************************************              
023300                                                                          
023400       01  WS-SWITCHES.                                                   
023500           05  WS-ORDTXN-EOF-SW        PIC X VALUE SPACES.                
023600               88 ORDTXN-EOF                 VALUE 'Y'.                   
023700           05  WS-WRHS-FOUND-SW        PIC X VALUE SPACES.                
023800               88 WRHS-FOUND                 VALUE 'Y'.                   
023900           05  WS-PROD-FOUND-SW        PIC X VALUE SPACES.                
024000               88 PROD-FOUND                 VALUE 'Y'.                   
024100           05  WS-INV-FOUND-SW         PIC X VALUE SPACES.                
024200               88 INV-FOUND                  VALUE 'Y'.                   
024300           05  WS-ORDER-FOUND-SW       PIC X VALUE SPACES.                
024400               88 ORDER-FOUND                VALUE 'Y'.                   
024500           05  WS-REJECT-SW            PIC X VALUE SPACES.                
024600               88 TXN-REJECTED               VALUE 'Y'.                   
024700           05  WS-FIRST-TXN-SW         PIC X VALUE SPACES.                
024800               88 FIRST-TXN                  VALUE 'Y'.                   
024900           05  FILLER                  PIC X(20) VALUE SPACES.            
025000                                                                          
025100      ******************************************************              
025200      *    MISCELLANEOUS WORK FIELDS                                      
025300      ******************************************************              
025400                                                                          
025500       01  WS-MISCELLANEOUS-FIELDS.                                       
025600           05  WS-PRODIN-STATUS        PIC XX     VALUE SPACES.           
025700               88  PRODIN-AT-END                  VALUE '10'.             
025800           05  WS-WRHSIN-STATUS        PIC XX     VALUE SPACES.           
025900               88  WRHSIN-AT-END                  VALUE '10'.             
026000           05  WS-INVIN-STATUS         PIC XX     VALUE SPACES.           
026100               88  INVIN-AT-END                   VALUE '10'.             
026200           05  WS-INVOUT-STATUS        PIC XX     VALUE SPACES.           
026300           05  WS-ORDIN-STATUS         PIC XX     VALUE SPACES.           
026400               88  ORDIN-AT-END                   VALUE '10'.             
026500           05  WS-ORDOUT-STATUS        PIC XX     VALUE SPACES.           
026600           05  WS-OITIN-STATUS         PIC XX     VALUE SPACES.           
026700               88  OITIN-AT-END                   VALUE '10'.             
026800           05  WS-OITOUT-STATUS        PIC XX     VALUE SPACES.           
026900           05  WS-ORDTXN-STATUS        PIC XX     VALUE SPACES.           
027000               88  ORDTXN-AT-END                  VALUE '10'.             
027100           05  WS-DATE-RAW             PIC 9(06)  VALUE ZERO.             
027200           05  WS-DATE-RAW-BROKEN REDEFINES                               
027300               WS-DATE-RAW.                                               
027400               10  WS-DATE-YY          PIC 9(02).                         
027500               10  WS-DATE-MM          PIC 9(02).                         
027600               10  WS-DATE-DD          PIC 9(02).                         
027700           05  WS-DATE-CCYYMMDD        PIC 9(08)  VALUE ZERO.             
027800           05  WS-DATE-BROKEN REDEFINES                                   
027900               WS-DATE-CCYYMMDD.                                          
028000               10  WS-DATE-CC          PIC 9(02).                         
028100               10  WS-DATE-CY          PIC 9(02).                         
028200               10  WS-DATE-CM          PIC 9(02).                         
028300               10  WS-DATE-CD          PIC 9(02).                         
028400           05  WS-LINE-CNT             PIC S9(3)  COMP-3 VALUE 0.         
028500           05  WS-REJECT-CNT           PIC S9(7)  COMP   VALUE 0.         
028550           05  WS-TXN-CNT              PIC S9(7)  COMP   VALUE 0.         
028560           05  WS-CREATE-DOLLARS     PIC S9(09)V99 COMP-3 VALUE 0.        
028600           05  WS-AVAILABLE-QTY        PIC S9(07) COMP-3 VALUE 0.         
028700           05  WS-REJECT-REASON        PIC X(50)  VALUE SPACES.           
028800           05  WS-LAST-TXN-TYPE        PIC X(01)  VALUE SPACES.           
028900           05  WS-LINE-SUBTOTAL        PIC S9(09)V99  COMP-3              
029000                                        VALUE 0.                          
029100           05  WS-ORDER-TOTAL          PIC S9(09)V99  COMP-3              
029200                                        VALUE 0.                          
029250           05  FILLER                  PIC X(20) VALUE SPACES.            
029300           EJECT                                                          
029400      ******************************************************              
029500      *    REFERENCE MASTER TABLES - LOADED ONCE AT START                 
029600      *    OF RUN AND SEARCHED IN STORAGE.  PRODUCT AND                   
029700      *    WAREHOUSE ARE READ-ONLY REFERENCE DATA;                        
029800      *    INVENTORY, ORDER AND ORDER ITEM ARE UPDATED IN                 
029900      *    STORAGE AND REWRITTEN TO THE OUTPUT MASTERS AT                 
030000      *    END OF RUN IN ORIGINAL KEY SEQUENCE.                           
030100      ******************************************************              
030200                                                                          
030300       77  WS-PROD-MAX                PIC S9(05) COMP-3 VALUE 300.        
030400       77  WS-WRHS-MAX                PIC S9(05) COMP-3 VALUE 50.         
030500       77  WS-INV-MAX                 PIC S9(05) COMP-3 VALUE 300.        
030600       77  WS-ORDER-MAX               PIC S9(05) COMP-3                   
030700                                       VALUE 1000.                        
030800       77  WS-OITEM-MAX               PIC S9(05) COMP-3                   
030900                                       VALUE 5000.                        
030950       77  WS-CLB-MAX                 PIC S9(05) COMP-3 VALUE 50.         
031000                                                                          
031100       01  WS-PROD-TABLE.                                                 
031200           05  WS-PROD-ENTRY OCCURS 300 TIMES.                            
031300               10  WS-PROD-ID          PIC 9(09).                         
031400               10  WS-PROD-PRICE       PIC S9(07)V99  COMP-3.             
031500               10  WS-PROD-ACTIVE      PIC X(01).                         
031550           05  FILLER                  PIC X(20) VALUE SPACES.            
031600                                                                          
031700       01  WS-WRHS-TABLE.                                                 
031800           05  WS-WRHS-ENTRY OCCURS 50 TIMES.                             
031900               10  WS-WRHS-ID          PIC 9(09).                         
032000               10  WS-WRHS-ACTIVE      PIC X(01).                         
032050           05  FILLER                  PIC X(20) VALUE SPACES.            
032100                                                                          
032200       01  WS-INV-TABLE.                                                  
032300           05  WS-INV-ENTRY OCCURS 300 TIMES.                             
032400               10  WS-INV-ID           PIC 9(09).                         
032500               10  WS-INV-PRODUCT-ID   PIC 9(09).                         
032600               10  WS-INV-WAREHOUSE-ID PIC 9(09).                         
032700               10  WS-INV-QUANTITY     PIC S9(07)     COMP-3.             
032800               10  WS-INV-RESERVED-QTY PIC S9(07)     COMP-3.             
032900               10  WS-INV-REORD-LEVEL  PIC 9(07)      COMP-3.             
033000               10  WS-INV-REORD-QTY    PIC 9(07)      COMP-3.             
033050           05  FILLER                  PIC X(20) VALUE SPACES.            
033100           EJECT                                                          
033200       01  WS-ORDER-TABLE.                                                
033300           05  WS-ORDER-ENTRY OCCURS 1000 TIMES.                          
033400               10  WS-ORD-ID           PIC 9(09).                         
033500               10  WS-ORD-NUMBER       PIC X(12).                         
033600               10  WS-ORD-CUST-EMAIL   PIC X(50).                         
033700               10  WS-ORD-WRHS-ID      PIC 9(09).                         
033800               10  WS-ORD-STATUS       PIC X(10).                         
033900               10  WS-ORD-TOTAL-AMT    PIC S9(09)V99  COMP-3.             
034000               10  WS-ORD-CREATE-DT    PIC 9(08).                         
034050           05  FILLER                  PIC X(20) VALUE SPACES.            
034100                                                                          
034200       01  WS-OITEM-TABLE.                                                
034300           05  WS-OITEM-ENTRY OCCURS 5000 TIMES.                          
034400               10  WS-OIT-ORDER-ID     PIC 9(09).                         
034500               10  WS-OIT-PRODUCT-ID   PIC 9(09).                         
034600               10  WS-OIT-QUANTITY     PIC 9(07)      COMP-3.             
034700               10  WS-OIT-UNIT-PRICE   PIC S9(07)V99  COMP-3.             
034800               10  WS-OIT-SUBTOTAL     PIC S9(09)V99  COMP-3.             
034850           05  FILLER                  PIC X(20) VALUE SPACES.            
034900                                                                          
035000       01  WS-TABLE-SUBSCRIPTS.                                           
035100           05  WS-SEARCH-PRODUCT-ID    PIC 9(09)  VALUE 0.                
035200           05  WS-SEARCH-WRHS-ID       PIC 9(09)  VALUE 0.                
035300           05  WS-PROD-SUB             PIC S9(05) COMP-3 VALUE 0.         
035400           05  WS-PROD-COUNT           PIC S9(05) COMP-3 VALUE 0.         
035500           05  WS-WRHS-SUB             PIC S9(05) COMP-3 VALUE 0.         
035600           05  WS-WRHS-COUNT           PIC S9(05) COMP-3 VALUE 0.         
035700           05  WS-INV-SUB              PIC S9(05) COMP-3 VALUE 0.         
035800           05  WS-INV-COUNT            PIC S9(05) COMP-3 VALUE 0.         
035900           05  WS-ORDER-SUB            PIC S9(05) COMP-3 VALUE 0.         
036000           05  WS-ORDER-COUNT          PIC S9(05) COMP-3 VALUE 0.         
036100           05  WS-OITEM-SUB            PIC S9(05) COMP-3 VALUE 0.         
036200           05  WS-OITEM-COUNT          PIC S9(05) COMP-3 VALUE 0.         
036300           05  WS-LINE-SUB             PIC S9(05) COMP-3 VALUE 0.         
036400           05  WS-TXTYPE-SUB           PIC S9(05) COMP-3 VALUE 0.         
036500           05  WS-GROUP-CNT            PIC S9(05) COMP-3 VALUE 0.         
036600           05  FILLER                  PIC X(20) VALUE SPACES.            
036700                                                                          
036800       01  WS-CREATE-WORK-FIELDS.                                         
036900           05  WS-CREATE-WRHS-ID       PIC 9(09)  VALUE 0.                
037000           05  WS-CREATE-CUST-EMAIL    PIC X(50)  VALUE SPACES.           
037100           05  WS-CREATE-LINE-COUNT    PIC 9(02)  VALUE 0.                
037200           05  WS-NEXT-ORDER-SEQ       PIC 9(08)  COMP VALUE 0.           
037300           05  WS-NEW-ORDER-ID         PIC 9(09)  VALUE 0.                
037400           05  WS-NEW-ORDER-NUMBER     PIC X(12)  VALUE SPACES.           
037500           05  WS-NEW-ORDER-NUM-R      REDEFINES                          
037600               WS-NEW-ORDER-NUMBER.                                       
037700               10  WS-NON-LITERAL      PIC X(04).                         
037800               10  WS-NON-SUFFIX       PIC 9(08).                         
037850           05  FILLER                  PIC X(20) VALUE SPACES.            
037900           EJECT                                                          
038000      ******************************************************              
038100      *    CREATE-TRANSACTION LINE EDIT BUFFER (REQ 8977) -               
038200      *    EVERY LINE ON A CREATE TRANSACTION IS EDITED AND               
038300      *    PRICED HERE BEFORE ANY INVENTORY IS RESERVED, SO               
038400      *    THAT A SINGLE BAD LINE REJECTS THE WHOLE ORDER                 
038500      *    RATHER THAN LEAVING A PARTIAL RESERVATION.                     
038600      ******************************************************              
038700                                                                          
038800       01  WS-CREATE-LINE-BUFFER.                                         
038900           05  WS-CLB-ENTRY OCCURS 50 TIMES.                              
039000               10  WS-CLB-PRODUCT-ID   PIC 9(09).                         
039100               10  WS-CLB-QUANTITY     PIC 9(07)      COMP-3.             
039200               10  WS-CLB-UNIT-PRICE   PIC S9(07)V99  COMP-3.             
039300               10  WS-CLB-SUBTOTAL     PIC S9(09)V99  COMP-3.             
039400               10  WS-CLB-INV-SUB      PIC S9(05)     COMP-3.             
039500                                                                          
039550           05  FILLER                  PIC X(20) VALUE SPACES.            
039600           EJECT                                                          
039700      ******************************************************              
039800      *    ORDER TRANSACTION TYPE / STATUS-CHANGE                         
039900      *    DESCRIPTION TABLE FOR REPORT CONTROL BREAKS                    
040000      ******************************************************              
040100                                                                          
040200           COPY PDATXTYP.                                                 
040300           EJECT                                                          
040400      ******************************************************              
040500      *    ORDER STATUS REPORT                                            
040600      ******************************************************              
040700                                                                          
040800       01  WS-RPT-TITLE.                                                  
040900           05  FILLER             PIC X     VALUE '1'.                    
041000           05  FILLER             PIC X(37) VALUE SPACES.                 
041100           05  FILLER             PIC X(28) VALUE                         
041200               'ORDER STATUS REPORT AS OF '.                              
041300           05  WS-RT-MONTH        PIC 99.                                 
041400           05  FILLER             PIC X VALUE '/'.                        
041500           05  WS-RT-DAY          PIC 99.                                 
041600           05  FILLER             PIC X VALUE '/'.                        
041700           05  WS-RT-CCYY         PIC 9(4).                               
041800           05  FILLER             PIC X(53).                              
041900                                                                          
042000       01  WS-RPT-HEADING.                                                
042100           05  FILLER             PIC X     VALUE '-'.                    
042200           05  FILLER             PIC X(6)  VALUE SPACES.                 
042300           05  FILLER             PIC X(8)  VALUE 'ORDER ID'.             
042400           05  FILLER             PIC X(6)  VALUE SPACES.                 
042500           05  FILLER             PIC X(12) VALUE 'ORDER NUMBER'.         
042600           05  FILLER             PIC X(6)  VALUE SPACES.                 
042700           05  FILLER             PIC X(17) VALUE 'STATUS CHANGE'.        
042800           05  FILLER             PIC X(6)  VALUE SPACES.                 
042900           05  FILLER             PIC X(6)  VALUE 'STATUS'.               
043000           05  FILLER             PIC X(6)  VALUE SPACES.                 
043100           05  FILLER             PIC X(12) VALUE 'ORDER TOTAL'.          
043200           05  FILLER             PIC X(19) VALUE SPACES.                 
043300           EJECT                                                          
043400       01  WS-RPT-DETAIL.                                                 
043500           05  WS-RD-CC           PIC X     VALUE ' '.                    
043600           05  FILLER             PIC X(1)  VALUE SPACES.                 
043700           05  WS-RD-ORDER-ID     PIC ZZZZZZZZ9.                          
043800           05  FILLER             PIC X(9)  VALUE SPACES.                 
043900           05  WS-RD-ORDER-NUMBER PIC X(12).                              
044000           05  FILLER             PIC X(6)  VALUE SPACES.                 
044100           05  WS-RD-CHANGE       PIC X(17).                              
044200           05  FILLER             PIC X(6)  VALUE SPACES.                 
044300           05  WS-RD-STATUS       PIC X(10).                              
044400           05  FILLER             PIC X(2)  VALUE SPACES.                 
044500           05  WS-RD-ORDER-TOTAL  PIC ZZZZZZZ9.99-.                       
044600           05  FILLER             PIC X(10) VALUE SPACES.                 
044700                                                                          
044800       01  WS-RPT-CTL-BREAK.                                              
044900           05  FILLER             PIC X     VALUE ' '.                    
045000           05  FILLER             PIC X(9)  VALUE SPACES.                 
045100           05  FILLER             PIC X(10) VALUE                         
045200               'SUBTOTAL '.                                               
045300           05  WS-CB-LABEL        PIC X(20) VALUE SPACES.                 
045400           05  FILLER             PIC X(5)  VALUE SPACES.                 
045500           05  WS-CB-COUNT        PIC ZZZZZ9.                             
045600           05  FILLER             PIC X(4)  VALUE ' TXN'.                 
045700           05  FILLER             PIC X(75) VALUE SPACES.                 
045800                                                                          
045900       01  WS-RPT-FOOTER.                                                 
046000           05  FILLER             PIC X     VALUE ' '.                    
046100           05  FILLER             PIC X(9)  VALUE SPACES.                 
046200           05  FILLER             PIC X(30) VALUE                         
046300               'TOTAL TRANSACTIONS REJECTED - '.                          
046400           05  WS-RF-REJECT-CNT   PIC ZZZZZ9.                             
046500           05  FILLER             PIC X(87) VALUE SPACES.                 
046510       01  WS-RPT-FOOTER2.                                                
046520           05  FILLER             PIC X     VALUE ' '.                    
046530           05  FILLER             PIC X(9)  VALUE SPACES.                 
046540           05  FILLER             PIC X(31) VALUE                         
046550               'TOTAL TRANSACTIONS PROCESSED - '.                         
046560           05  WS-RF-TXN-CNT      PIC ZZZZZ9.                             
046570           05  FILLER             PIC X(86) VALUE SPACES.                 
046580                                                                          
046590       01  WS-RPT-FOOTER3.                                                
046600           05  FILLER             PIC X     VALUE ' '.                    
046610           05  FILLER             PIC X(9)  VALUE SPACES.                 
046620           05  FILLER             PIC X(35) VALUE                         
046630               'GRAND TOTAL ORDER-CREATE DOLLARS - '.                     
046640           05  WS-RF-CREATE-DOLLARS  PIC ZZZZZZZ9.99-.                    
046650           05  FILLER             PIC X(76) VALUE SPACES.                 
046660           EJECT                                                          
046700      ******************************************************              
046800      *    GENERAL ERROR / REJECT PROCESSING WORK AREAS                   
046900      ******************************************************              
047000                                                                          
047100           COPY PDAERRWS.                                                 
047200           EJECT                                                          
047300       PROCEDURE DIVISION.                                                
047400                                                                          
047500       P00000-MAINLINE.                                                   
047600                                                                          
047700           ACCEPT WS-DATE-RAW FROM DATE.                                  
047800           IF WS-DATE-YY < 50                                             
047900               MOVE 20 TO WS-DATE-CC                                      
048000           ELSE                                                           
048100               MOVE 19 TO WS-DATE-CC.                                     
048200           MOVE WS-DATE-YY TO WS-DATE-CY.                                 
048300           MOVE WS-DATE-MM TO WS-DATE-CM.                                 
048400           MOVE WS-DATE-DD TO WS-DATE-CD.                                 
048500                                                                          
048600           OPEN INPUT  PRODUCT-MASTER-IN                                  
048700                       WAREHOUSE-MASTER-IN                                
048800                       INVENTORY-MASTER-IN                                
048900                       ORDER-MASTER-IN                                    
049000                       ORDER-ITEM-MASTER-IN                               
049100                       ORDER-TRANSACTIONS-IN.                             
049200           OPEN OUTPUT INVENTORY-MASTER-OUT                               
049300                       ORDER-MASTER-OUT                                   
049400                       ORDER-ITEM-MASTER-OUT                              
049500                       ORDSTAT-RPT-OUT.                                   
049600                                                                          
049700           PERFORM P00100-LOAD-MASTERS                                    
049800               THRU P00100-EXIT.                                          
049900                                                                          
050000           MOVE SPACES TO WS-FIRST-TXN-SW.                                
050100           SET FIRST-TXN TO TRUE.                                         
050200                                                                          
050300           PERFORM P00200-PROCESS-TRANSACTIONS                            
050400               THRU P00200-EXIT                                           
050500               UNTIL ORDTXN-EOF.                                          
050600                                                                          
050700           PERFORM P00400-RPT-FOOTER                                      
050800               THRU P00400-EXIT.                                          
050900                                                                          
051000           PERFORM P00300-WRITE-UPDATED-MASTERS                           
051100               THRU P00300-EXIT.                                          
051200                                                                          
051300           CLOSE PRODUCT-MASTER-IN                                        
051400                 WAREHOUSE-MASTER-IN                                      
051500                 INVENTORY-MASTER-IN                                      
051600                 INVENTORY-MASTER-OUT                                     
051700                 ORDER-MASTER-IN                                          
051800                 ORDER-MASTER-OUT                                         
051900                 ORDER-ITEM-MASTER-IN                                     
052000                 ORDER-ITEM-MASTER-OUT                                    
052100                 ORDER-TRANSACTIONS-IN                                    
052200                 ORDSTAT-RPT-OUT.                                         
052300                                                                          
052400           GOBACK.                                                        
052500                                                                          
052600       P00000-EXIT.                                                       
052700           EXIT.                                                          
052800           EJECT                                                          
052900      ******************************************************              
053000      *    P00100-LOAD-MASTERS - LOADS THE PRODUCT,                       
053100      *    WAREHOUSE, INVENTORY, ORDER AND ORDER ITEM                     
053200      *    MASTERS INTO STORAGE TABLES FOR THE LIFE OF                    
053300      *    THE RUN.                                                       
053400      ******************************************************              
053500                                                                          
053600       P00100-LOAD-MASTERS.                                               
053700                                                                          
053800           MOVE ZERO TO WS-PROD-COUNT.                                    
053900           READ PRODUCT-MASTER-IN.                                        
054000           PERFORM P00110-LOAD-PRODUCT-LOOP                               
054100               UNTIL PRODIN-AT-END                                        
054150                  OR WS-PROD-COUNT = WS-PROD-MAX.                         
054200                                                                          
054300           MOVE ZERO TO WS-WRHS-COUNT.                                    
054400           READ WAREHOUSE-MASTER-IN.                                      
054500           PERFORM P00120-LOAD-WRHS-LOOP                                  
054600               UNTIL WRHSIN-AT-END                                        
054650                  OR WS-WRHS-COUNT = WS-WRHS-MAX.                         
054700                                                                          
054800           MOVE ZERO TO WS-INV-COUNT.                                     
054900           READ INVENTORY-MASTER-IN                                       
055000               INTO WS-INV-ENTRY (1).                                     
055100           IF NOT INVIN-AT-END                                            
055200               MOVE 1 TO WS-INV-COUNT.                                    
055300           PERFORM P00130-LOAD-INV-LOOP                                   
055400               UNTIL INVIN-AT-END                                         
055450                  OR WS-INV-COUNT = WS-INV-MAX.                           
055500                                                                          
055600           MOVE ZERO TO WS-ORDER-COUNT.                                   
055700           READ ORDER-MASTER-IN                                           
055800               INTO WS-ORDER-ENTRY (1).                                   
055900           IF NOT ORDIN-AT-END                                            
056000               MOVE 1 TO WS-ORDER-COUNT.                                  
056100           PERFORM P00140-LOAD-ORDER-LOOP                                 
056200               UNTIL ORDIN-AT-END                                         
056250                  OR WS-ORDER-COUNT = WS-ORDER-MAX.                       
056300                                                                          
056400           MOVE ZERO TO WS-OITEM-COUNT.                                   
056500           READ ORDER-ITEM-MASTER-IN                                      
056600               INTO WS-OITEM-ENTRY (1).                                   
056700           IF NOT OITIN-AT-END                                            
056800               MOVE 1 TO WS-OITEM-COUNT.                                  
056900           PERFORM P00150-LOAD-OITEM-LOOP                                 
057000               UNTIL OITIN-AT-END                                         
057050                  OR WS-OITEM-COUNT = WS-OITEM-MAX.                       
057100                                                                          
057200           READ ORDER-TRANSACTIONS-IN.                                    
057300           IF ORDTXN-AT-END                                               
057400               SET ORDTXN-EOF TO TRUE.                                    
057500                                                                          
057600       P00100-EXIT.                                                       
057700           EXIT.                                                          
057800                                                                          
057900       P00110-LOAD-PRODUCT-LOOP.                                          
058000           ADD 1 TO WS-PROD-COUNT.                                        
058100           MOVE PROD-ID TO WS-PROD-ID (WS-PROD-COUNT).                    
058200           MOVE PROD-PRICE TO                                             
058300               WS-PROD-PRICE (WS-PROD-COUNT).                             
058400           MOVE PROD-ACTIVE TO                                            
058500               WS-PROD-ACTIVE (WS-PROD-COUNT).                            
058600           READ PRODUCT-MASTER-IN.                                        
058700                                                                          
058800       P00120-LOAD-WRHS-LOOP.                                             
058900           ADD 1 TO WS-WRHS-COUNT.                                        
059000           MOVE WH-ID TO WS-WRHS-ID (WS-WRHS-COUNT).                      
059100           MOVE WH-ACTIVE TO                                              
059200               WS-WRHS-ACTIVE (WS-WRHS-COUNT).                            
059300           READ WAREHOUSE-MASTER-IN.                                      
059400                                                                          
059500       P00130-LOAD-INV-LOOP.                                              
059600           READ INVENTORY-MASTER-IN                                       
059700               INTO WS-INV-ENTRY (WS-INV-COUNT + 1).                      
059800           IF NOT INVIN-AT-END                                            
059900               ADD 1 TO WS-INV-COUNT.                                     
060000                                                                          
060100       P00140-LOAD-ORDER-LOOP.                                            
060200           READ ORDER-MASTER-IN                                           
060300               INTO WS-ORDER-ENTRY (WS-ORDER-COUNT + 1).                  
060400           IF NOT ORDIN-AT-END                                            
060500               ADD 1 TO WS-ORDER-COUNT.                                   
060600                                                                          
060700       P00150-LOAD-OITEM-LOOP.                                            
060800           READ ORDER-ITEM-MASTER-IN                                      
060900               INTO WS-OITEM-ENTRY (WS-OITEM-COUNT + 1).                  
061000           IF NOT OITIN-AT-END                                            
061100               ADD 1 TO WS-OITEM-COUNT.                                   
061200           EJECT                                                          
061300      ******************************************************              
061400      *    P00200-PROCESS-TRANSACTIONS - DISPATCHES ONE                   
061500      *    ORDER TRANSACTION TO ITS LIFECYCLE PARAGRAPH,                  
061600      *    THEN LOGS A DETAIL LINE ON THE ORDER STATUS                    
061700      *    REPORT AND ADVANCES TO THE NEXT TRANSACTION.                   
061800      ******************************************************              
061900                                                                          
062000       P00200-PROCESS-TRANSACTIONS.                                       
062100                                                                          
062200           MOVE SPACES TO WS-REJECT-SW.                                   
062250           ADD 1 TO WS-TXN-CNT.                                           
062300           MOVE SPACES TO WS-REJECT-REASON.                               
062400                                                                          
062500           EVALUATE TRUE                                                  
062600               WHEN TXN-IS-CREATE                                         
062700                   PERFORM P00210-PROCESS-CREATE                          
062800                       THRU P00210-EXIT                                   
062900               WHEN TXN-IS-CONFIRM                                        
063000                   PERFORM P00220-PROCESS-CONFIRM                         
063100                       THRU P00220-EXIT                                   
063200               WHEN TXN-IS-PROCESS                                        
063300                   PERFORM P00230-PROCESS-PROCESS                         
063400                       THRU P00230-EXIT                                   
063500               WHEN TXN-IS-SHIP                                           
063600                   PERFORM P00240-PROCESS-SHIP                            
063700                       THRU P00240-EXIT                                   
063800               WHEN TXN-IS-CANCEL                                         
063900                   PERFORM P00250-PROCESS-CANCEL                          
064000                       THRU P00250-EXIT                                   
064100               WHEN OTHER                                                 
064200                   SET TXN-REJECTED TO TRUE                               
064300                   MOVE 'UNRECOGNIZED TXN-TYPE ON INPUT'                  
064400                       TO WS-REJECT-REASON                                
064500           END-EVALUATE.                                                  
064600                                                                          
064700           PERFORM P00260-RPT-CONTROL-BREAK                               
064800               THRU P00260-EXIT.                                          
064900                                                                          
065000           IF TXN-REJECTED                                                
065100               ADD 1 TO WS-REJECT-CNT.                                    
065200                                                                          
065300           READ ORDER-TRANSACTIONS-IN.                                    
065400           IF ORDTXN-AT-END                                               
065500               SET ORDTXN-EOF TO TRUE.                                    
065600                                                                          
065700       P00200-EXIT.                                                       
065800           EXIT.                                                          
065900           EJECT                                                          
066000      ******************************************************              
066100      *    P00210-PROCESS-CREATE - REQ 8977.  EVERY LINE                  
066200      *    ON THE INCOMING CREATE TRANSACTION IS EDITED                   
066300      *    AND PRICED INTO WS-CREATE-LINE-BUFFER BEFORE                   
066400      *    ANY INVENTORY IS TOUCHED.  IF EVERY LINE PASSES                
066500      *    EDIT THE ORDER IS COMMITTED WHOLE; IF ANY LINE                 
066600      *    FAILS THE ENTIRE ORDER IS REJECTED AND NO STOCK                
066700      *    IS RESERVED.                                                   
066800      ******************************************************              
066900                                                                          
067000       P00210-PROCESS-CREATE.                                             
067100                                                                          
067200           MOVE TXN-WAREHOUSE-ID TO WS-CREATE-WRHS-ID.                    
067300           MOVE TXN-CUSTOMER-EMAIL TO WS-CREATE-CUST-EMAIL.               
067400           MOVE TXN-LINE-COUNT TO WS-CREATE-LINE-COUNT.                   
067500                                                                          
067600           PERFORM P00211-FIND-WAREHOUSE                                  
067700               THRU P00211-EXIT.                                          
067800                                                                          
067900           IF NOT TXN-REJECTED                                            
068000                   IF WS-CREATE-LINE-COUNT = ZERO                         
068050                      OR WS-CREATE-LINE-COUNT > WS-CLB-MAX                
068100                       SET TXN-REJECTED TO TRUE                           
068200                       MOVE 'CREATE TRANSACTION LINE COUNT BAD'           
068300                           TO WS-REJECT-REASON                            
068400                   ELSE                                                   
068500                   IF WS-ORDER-COUNT >= WS-ORDER-MAX                      
068600                       SET TXN-REJECTED TO TRUE                           
068700                       MOVE 'ORDER MASTER TABLE IS FULL'                  
068800                           TO WS-REJECT-REASON                            
068900                   ELSE                                                   
069000                       IF WS-OITEM-COUNT + WS-CREATE-LINE-COUNT           
069100                          > WS-OITEM-MAX                                  
069200                           SET TXN-REJECTED TO TRUE                       
069300                           MOVE 'ORDER ITEM TABLE IS FULL'                
069400                               TO WS-REJECT-REASON.                       
069500                                                                          
069600           MOVE ZERO TO WS-LINE-SUB.                                      
069700           MOVE ZERO TO WS-ORDER-TOTAL.                                   
069800           PERFORM P00213-PROCESS-CREATE-LINE                             
069900               THRU P00213-EXIT                                           
070000               VARYING WS-LINE-SUB FROM 1 BY 1                            
070100               UNTIL WS-LINE-SUB > WS-CREATE-LINE-COUNT.                  
070200                                                                          
070300           IF TXN-REJECTED                                                
070400               PERFORM P00215-REJECT-CREATE                               
070500                   THRU P00215-EXIT                                       
070600           ELSE                                                           
070700               PERFORM P00214-COMMIT-CREATE                               
070800                   THRU P00214-EXIT.                                      
070900                                                                          
071000       P00210-EXIT.                                                       
071100           EXIT.                                                          
071200                                                                          
071300       P00211-FIND-WAREHOUSE.                                             
071400                                                                          
071500           MOVE SPACES TO WS-WRHS-FOUND-SW.                               
071600           MOVE ZERO TO WS-WRHS-SUB.                                      
071700                                                                          
071800       P00211-SEARCH-LOOP.                                                
071900           ADD 1 TO WS-WRHS-SUB.                                          
072000           IF WS-WRHS-SUB > WS-WRHS-COUNT                                 
072100               GO TO P00211-EXIT.                                         
072200           IF WS-WRHS-ID (WS-WRHS-SUB) = WS-CREATE-WRHS-ID                
072300               SET WRHS-FOUND TO TRUE                                     
072400               GO TO P00211-EXIT.                                         
072500           GO TO P00211-SEARCH-LOOP.                                      
072600                                                                          
072700       P00211-EXIT.                                                       
072800           IF NOT WRHS-FOUND                                              
072900               SET TXN-REJECTED TO TRUE                                   
073000               MOVE 'SHIP-FROM WAREHOUSE NOT ON FILE'                     
073100                   TO WS-REJECT-REASON.                                   
073200           EXIT.                                                          
073300           EJECT                                                          
073400       P00213-PROCESS-CREATE-LINE.                                        
073500                                                                          
073600           READ ORDER-TRANSACTIONS-IN.                                    
073700           IF ORDTXN-AT-END                                               
073800               SET ORDTXN-EOF TO TRUE.                                    
073900                                                                          
074000           IF TXN-REJECTED                                                
074100               GO TO P00213-EXIT.                                         
074200                                                                          
074300           MOVE TXL-PRODUCT-ID TO WS-SEARCH-PRODUCT-ID.                   
074400           PERFORM P00610-FIND-PRODUCT                                    
074500               THRU P00610-EXIT.                                          
074600                                                                          
074700           IF NOT PROD-FOUND                                              
074800               SET TXN-REJECTED TO TRUE                                   
074900               MOVE 'ORDER LINE PRODUCT NOT ON FILE'                      
075000                   TO WS-REJECT-REASON                                    
075100               GO TO P00213-EXIT.                                         
075200                                                                          
075300           MOVE TXL-PRODUCT-ID TO WS-SEARCH-PRODUCT-ID.                   
075400           MOVE WS-CREATE-WRHS-ID TO WS-SEARCH-WRHS-ID.                   
075500           PERFORM P00630-FIND-INVENTORY-ENTRY                            
075600               THRU P00630-EXIT.                                          
075700                                                                          
075800           IF NOT INV-FOUND                                               
075900               SET TXN-REJECTED TO TRUE                                   
076000               MOVE 'NO INVENTORY FOR PRODUCT/WAREHOUSE'                  
076100                   TO WS-REJECT-REASON                                    
076200               GO TO P00213-EXIT.                                         
076300                                                                          
076400           COMPUTE WS-AVAILABLE-QTY =                                     
076500               WS-INV-QUANTITY (WS-INV-SUB) -                             
076600               WS-INV-RESERVED-QTY (WS-INV-SUB).                          
076700                                                                          
076800           IF TXL-QUANTITY > WS-AVAILABLE-QTY                             
076900               SET TXN-REJECTED TO TRUE                                   
077000               MOVE 'INSUFFICIENT AVAILABLE STOCK ON LINE'                
077100                   TO WS-REJECT-REASON                                    
077200               GO TO P00213-EXIT.                                         
077300                                                                          
077400           MOVE TXL-PRODUCT-ID TO                                         
077500               WS-CLB-PRODUCT-ID (WS-LINE-SUB).                           
077600           MOVE TXL-QUANTITY TO                                           
077700               WS-CLB-QUANTITY (WS-LINE-SUB).                             
077800           MOVE WS-PROD-PRICE (WS-PROD-SUB) TO                            
077900               WS-CLB-UNIT-PRICE (WS-LINE-SUB).                           
078000           MOVE WS-INV-SUB TO WS-CLB-INV-SUB (WS-LINE-SUB).               
078100           COMPUTE WS-CLB-SUBTOTAL (WS-LINE-SUB) ROUNDED =                
078200               WS-CLB-QUANTITY (WS-LINE-SUB) *                            
078300               WS-CLB-UNIT-PRICE (WS-LINE-SUB).                           
078400           ADD WS-CLB-SUBTOTAL (WS-LINE-SUB) TO                           
078500               WS-ORDER-TOTAL.                                            
078600                                                                          
078700       P00213-EXIT.                                                       
078800           EXIT.                                                          
078900           EJECT                                                          
079000      ******************************************************              
079100      *    P00214-COMMIT-CREATE - EVERY LINE EDITED CLEAN,                
079200      *    SO THE ORDER, ITS LINES AND THE INVENTORY                      
079300      *    RESERVATIONS ARE COMMITTED TOGETHER.                           
079400      ******************************************************              
079500                                                                          
079600       P00214-COMMIT-CREATE.                                              
079700                                                                          
079800           ADD 1 TO WS-NEXT-ORDER-SEQ.                                    
079900           MOVE WS-NEXT-ORDER-SEQ TO WS-NEW-ORDER-ID.                     
080000           MOVE 'ORD-' TO WS-NON-LITERAL.                                 
080100           MOVE WS-NEW-ORDER-ID TO WS-NON-SUFFIX.                         
080200                                                                          
080300           ADD 1 TO WS-ORDER-COUNT.                                       
080400           MOVE WS-NEW-ORDER-ID TO                                        
080500               WS-ORD-ID (WS-ORDER-COUNT).                                
080600           MOVE WS-NEW-ORDER-NUMBER TO                                    
080700               WS-ORD-NUMBER (WS-ORDER-COUNT).                            
080800           MOVE WS-CREATE-CUST-EMAIL TO                                   
080900               WS-ORD-CUST-EMAIL (WS-ORDER-COUNT).                        
081000           MOVE WS-CREATE-WRHS-ID TO                                      
081100               WS-ORD-WRHS-ID (WS-ORDER-COUNT).                           
081200           MOVE 'PENDING' TO                                              
081300               WS-ORD-STATUS (WS-ORDER-COUNT).                            
081400           MOVE WS-ORDER-TOTAL TO                                         
081500               WS-ORD-TOTAL-AMT (WS-ORDER-COUNT).                         
081550           ADD WS-ORDER-TOTAL TO WS-CREATE-DOLLARS.                       
081600           MOVE WS-DATE-CCYYMMDD TO                                       
081700               WS-ORD-CREATE-DT (WS-ORDER-COUNT).                         
081800                                                                          
081900           MOVE ZERO TO WS-LINE-SUB.                                      
082000           PERFORM P00214A-COMMIT-CREATE-LINE                             
082100               VARYING WS-LINE-SUB FROM 1 BY 1                            
082200               UNTIL WS-LINE-SUB > WS-CREATE-LINE-COUNT.                  
082300                                                                          
082400           MOVE WS-NEW-ORDER-ID TO WPOR-ORDER-ID.                         
082500                                                                          
082600       P00214-EXIT.                                                       
082700           EXIT.                                                          
082800                                                                          
082900       P00214A-COMMIT-CREATE-LINE.                                        
083000           ADD 1 TO WS-OITEM-COUNT.                                       
083100           MOVE WS-NEW-ORDER-ID TO                                        
083200               WS-OIT-ORDER-ID (WS-OITEM-COUNT).                          
083300           MOVE WS-CLB-PRODUCT-ID (WS-LINE-SUB) TO                        
083400               WS-OIT-PRODUCT-ID (WS-OITEM-COUNT).                        
083500           MOVE WS-CLB-QUANTITY (WS-LINE-SUB) TO                          
083600               WS-OIT-QUANTITY (WS-OITEM-COUNT).                          
083700           MOVE WS-CLB-UNIT-PRICE (WS-LINE-SUB) TO                        
083800               WS-OIT-UNIT-PRICE (WS-OITEM-COUNT).                        
083900           MOVE WS-CLB-SUBTOTAL (WS-LINE-SUB) TO                          
084000               WS-OIT-SUBTOTAL (WS-OITEM-COUNT).                          
084100           ADD WS-CLB-QUANTITY (WS-LINE-SUB) TO                           
084200               WS-INV-RESERVED-QTY                                        
084300                   (WS-CLB-INV-SUB (WS-LINE-SUB)).                        
084400           EJECT                                                          
084500      ******************************************************              
084600      *    P00215-REJECT-CREATE                                           
084700      ******************************************************              
084800                                                                          
084900       P00215-REJECT-CREATE.                                              
085000                                                                          
085100           MOVE 'C' TO WPOR-TXN-TYPE.                                     
085200           MOVE ZERO TO WPOR-ORDER-ID.                                    
085300           MOVE WS-REJECT-REASON TO WPOR-REASON.                          
085400           DISPLAY WS-PDA-ORD-REJECT-01.                                  
085500           DISPLAY WS-PDA-ORD-REJECT-02.                                  
085600                                                                          
085700       P00215-EXIT.                                                       
085800           EXIT.                                                          
085900           EJECT                                                          
086000      ******************************************************              
086100      *    P00220-PROCESS-CONFIRM - PENDING TO CONFIRMED.                 
086200      *    REQ 11751 - NO OTHER PRIOR STATUS IS ACCEPTED.                 
086300      ******************************************************              
086400                                                                          
086500      ******************************************************              
086600      *    P00220-PROCESS-CONFIRM - PENDING TO CONFIRMED.                 
086700      *    THE RESERVATION BECOMES A REAL STOCK REDUCTION                 
086800      *    HERE, SO EACH LINE'S QUANTITY COMES OFF BOTH                   
086900      *    ON-HAND AND RESERVED QUANTITY TOGETHER (SAME                   
087000      *    RULE AS AN INVENTORY-ADJUSTMENT CONFIRM IN                     
087100      *    PDAB04).  REQ 11751 - NO OTHER PRIOR STATUS IS                 
087200      *    ACCEPTED.                                                      
087300      ******************************************************              
087400                                                                          
087500       P00220-PROCESS-CONFIRM.                                            
087600                                                                          
087700           PERFORM P00620-FIND-ORDER                                      
087800               THRU P00620-EXIT.                                          
087900                                                                          
088000           IF NOT TXN-REJECTED                                            
088100               IF WS-ORD-STATUS (WS-ORDER-SUB) NOT = 'PENDING'            
088200                   SET TXN-REJECTED TO TRUE                               
088300                   MOVE 'ORDER NOT IN PENDING STATUS'                     
088400                       TO WS-REJECT-REASON                                
088500               ELSE                                                       
088600                   MOVE 'CONFIRMED' TO                                    
088700                       WS-ORD-STATUS (WS-ORDER-SUB)                       
088800                   PERFORM P00220A-CONFIRM-ORDER-LINES                    
088900                       THRU P00220A-EXIT.                                 
089000                                                                          
089100           IF TXN-REJECTED                                                
089200               PERFORM P00280-REJECT-ORD-TXN                              
089300                   THRU P00280-EXIT.                                      
089400                                                                          
089500       P00220-EXIT.                                                       
089600           EXIT.                                                          
089700                                                                          
089800       P00220A-CONFIRM-ORDER-LINES.                                       
089900           MOVE ZERO TO WS-OITEM-SUB.                                     
090000                                                                          
090100       P00220A-LOOP.                                                      
090200           ADD 1 TO WS-OITEM-SUB.                                         
090300           IF WS-OITEM-SUB > WS-OITEM-COUNT                               
090400               GO TO P00220A-EXIT.                                        
090500           IF WS-OIT-ORDER-ID (WS-OITEM-SUB) NOT =                        
090600              WS-ORD-ID (WS-ORDER-SUB)                                    
090700               GO TO P00220A-LOOP.                                        
090800           MOVE WS-OIT-PRODUCT-ID (WS-OITEM-SUB) TO                       
090900               WS-SEARCH-PRODUCT-ID.                                      
091000           MOVE WS-ORD-WRHS-ID (WS-ORDER-SUB) TO                          
091100               WS-SEARCH-WRHS-ID.                                         
091200           PERFORM P00630-FIND-INVENTORY-ENTRY                            
091300               THRU P00630-EXIT.                                          
091400           IF INV-FOUND                                                   
091500               SUBTRACT WS-OIT-QUANTITY (WS-OITEM-SUB) FROM               
091600                   WS-INV-QUANTITY (WS-INV-SUB)                           
091700               SUBTRACT WS-OIT-QUANTITY (WS-OITEM-SUB) FROM               
091800                   WS-INV-RESERVED-QTY (WS-INV-SUB).                      
091900           GO TO P00220A-LOOP.                                            
092000                                                                          
092100       P00220A-EXIT.                                                      
092200           EXIT.                                                          
092300           EJECT                                                          
092400      ******************************************************              
092500      *    P00230-PROCESS-PROCESS - CONFIRMED TO PROCESSING.              
092600      *    STOCK ALREADY LEFT ON-HAND AND RESERVED AT THE                 
092700      *    CONFIRM STEP, SO PROCESS IS A STATUS CHANGE ONLY               
092800      *    WITH NO INVENTORY SIDE EFFECT OF ITS OWN.                      
092900      ******************************************************              
093000                                                                          
093100       P00230-PROCESS-PROCESS.                                            
093200                                                                          
093300           PERFORM P00620-FIND-ORDER                                      
093400               THRU P00620-EXIT.                                          
093500                                                                          
093600           IF NOT TXN-REJECTED                                            
093700               IF WS-ORD-STATUS (WS-ORDER-SUB)                            
093800                  NOT = 'CONFIRMED'                                       
093900                   SET TXN-REJECTED TO TRUE                               
094000                   MOVE 'ORDER NOT IN CONFIRMED STATUS'                   
094100                       TO WS-REJECT-REASON                                
094200               ELSE                                                       
094300                   MOVE 'PROCESSING' TO                                   
094400                       WS-ORD-STATUS (WS-ORDER-SUB).                      
094500                                                                          
094600           IF TXN-REJECTED                                                
094700               PERFORM P00280-REJECT-ORD-TXN                              
094800                   THRU P00280-EXIT.                                      
094900                                                                          
095000       P00230-EXIT.                                                       
095100           EXIT.                                                          
095200           EJECT                                                          
095300      ******************************************************              
095400      *    P00240-PROCESS-SHIP - PROCESSING TO SHIPPED.                   
095500      *    STOCK ALREADY LEFT ON-HAND AT THE CONFIRM STEP,                
095600      *    SO SHIP HAS NO INVENTORY SIDE EFFECT OF ITS OWN.               
095700      ******************************************************              
095800                                                                          
095900       P00240-PROCESS-SHIP.                                               
096000                                                                          
096100           PERFORM P00620-FIND-ORDER                                      
096200               THRU P00620-EXIT.                                          
096300                                                                          
096400           IF NOT TXN-REJECTED                                            
096500               IF WS-ORD-STATUS (WS-ORDER-SUB)                            
096600                  NOT = 'PROCESSING'                                      
096700                   SET TXN-REJECTED TO TRUE                               
096800                   MOVE 'ORDER NOT IN PROCESSING STATUS'                  
096900                       TO WS-REJECT-REASON                                
097000               ELSE                                                       
097100                   MOVE 'SHIPPED' TO                                      
097200                       WS-ORD-STATUS (WS-ORDER-SUB).                      
097300                                                                          
097400           IF TXN-REJECTED                                                
097500               PERFORM P00280-REJECT-ORD-TXN                              
097600                   THRU P00280-EXIT.                                      
097700                                                                          
097800       P00240-EXIT.                                                       
097900           EXIT.                                                          
098000           EJECT                                                          
098100      ******************************************************              
098200      *    P00250-PROCESS-CANCEL - ALLOWED FROM PENDING,                  
098300      *    CONFIRMED OR PROCESSING (NOT FROM SHIPPED).                    
098400      *    REQ 9911 - AN ORDER STILL IN PENDING OR                        
098500      *    CONFIRMED HAD ITS STOCK MERELY RESERVED, SO                    
098600      *    CANCELLING IT ONLY RELEASES THE RESERVATION.                   
098700      *    AN ORDER ALREADY IN PROCESSING HAD ITS STOCK                   
098800      *    PHYSICALLY PICKED, SO CANCELLING IT PUTS THE                   
098900      *    STOCK BACK ON THE SHELF.                                       
099000      ******************************************************              
099100                                                                          
099200       P00250-PROCESS-CANCEL.                                             
099300                                                                          
099400           PERFORM P00620-FIND-ORDER                                      
099500               THRU P00620-EXIT.                                          
099600                                                                          
099700           IF NOT TXN-REJECTED                                            
099800               IF WS-ORD-STATUS (WS-ORDER-SUB) = 'SHIPPED'                
099900                   SET TXN-REJECTED TO TRUE                               
100000                   MOVE 'SHIPPED ORDERS CANNOT BE CANCELLED'              
100100                       TO WS-REJECT-REASON                                
100200               ELSE                                                       
100300                   IF WS-ORD-STATUS (WS-ORDER-SUB)                        
100400                      = 'CANCELLED'                                       
100500                       SET TXN-REJECTED TO TRUE                           
100600                       MOVE 'ORDER ALREADY CANCELLED'                     
100700                           TO WS-REJECT-REASON                            
100800                   ELSE                                                   
100900                       PERFORM P00250A-CANCEL-ORDER-LINES                 
101000                           THRU P00250A-EXIT                              
101100                       MOVE 'CANCELLED' TO                                
101200                           WS-ORD-STATUS (WS-ORDER-SUB).                  
101300                                                                          
101400           IF TXN-REJECTED                                                
101500               PERFORM P00280-REJECT-ORD-TXN                              
101600                   THRU P00280-EXIT.                                      
101700                                                                          
101800       P00250-EXIT.                                                       
101900           EXIT.                                                          
102000                                                                          
102100       P00250A-CANCEL-ORDER-LINES.                                        
102200           MOVE ZERO TO WS-OITEM-SUB.                                     
102300                                                                          
102400       P00250A-LOOP.                                                      
102500           ADD 1 TO WS-OITEM-SUB.                                         
102600           IF WS-OITEM-SUB > WS-OITEM-COUNT                               
102700               GO TO P00250A-EXIT.                                        
102800           IF WS-OIT-ORDER-ID (WS-OITEM-SUB) NOT =                        
102900              WS-ORD-ID (WS-ORDER-SUB)                                    
103000               GO TO P00250A-LOOP.                                        
103100           MOVE WS-OIT-PRODUCT-ID (WS-OITEM-SUB) TO                       
103200               WS-SEARCH-PRODUCT-ID.                                      
103300           MOVE WS-ORD-WRHS-ID (WS-ORDER-SUB) TO                          
103400               WS-SEARCH-WRHS-ID.                                         
103500           PERFORM P00630-FIND-INVENTORY-ENTRY                            
103600               THRU P00630-EXIT.                                          
103700           IF INV-FOUND                                                   
103800               SUBTRACT WS-OIT-QUANTITY (WS-OITEM-SUB)                    
103900                   FROM WS-INV-RESERVED-QTY                               
104000                       (WS-INV-SUB)                                       
104100               IF WS-ORD-STATUS (WS-ORDER-SUB) = 'CONFIRMED'              
104200                  OR WS-ORD-STATUS (WS-ORDER-SUB)                         
104300                     = 'PROCESSING'                                       
104400                   ADD WS-OIT-QUANTITY (WS-OITEM-SUB) TO                  
104500                       WS-INV-QUANTITY (WS-INV-SUB).                      
104600           GO TO P00250A-LOOP.                                            
104700                                                                          
104800       P00250A-EXIT.                                                      
104900           EXIT.                                                          
105000           EJECT                                                          
105100      ******************************************************              
105200      *    P00280-REJECT-ORD-TXN - COMMON REJECT WRITER FOR               
105300      *    CONFIRM/PROCESS/SHIP/CANCEL.  REQ 19981 - SHOWS                
105400      *    THE OFFENDING TXN-TYPE AND ORDER-ID.                           
105500      ******************************************************              
105600                                                                          
105700       P00280-REJECT-ORD-TXN.                                             
105800                                                                          
105900           MOVE TXN-TYPE TO WPOR-TXN-TYPE.                                
106000           MOVE TXN-ORDER-ID TO WPOR-ORDER-ID.                            
106100           MOVE WS-REJECT-REASON TO WPOR-REASON.                          
106200           DISPLAY WS-PDA-ORD-REJECT-01.                                  
106300           DISPLAY WS-PDA-ORD-REJECT-02.                                  
106400                                                                          
106500       P00280-EXIT.                                                       
106600           EXIT.                                                          
106700           EJECT                                                          
106800      ******************************************************              
106900      *    P00260-RPT-CONTROL-BREAK - CONTROL BREAK BY                    
107000      *    TXN-TYPE (REQ 15221).  EACH CHANGE OF                          
107100      *    TRANSACTION TYPE STARTS A NEW REPORT PAGE AND                  
107200      *    CLOSES THE PRIOR GROUP WITH A SUBTOTAL LINE.                   
107300      ******************************************************              
107400                                                                          
107500       P00260-RPT-CONTROL-BREAK.                                          
107600                                                                          
107700           IF FIRST-TXN OR TXN-TYPE NOT = WS-LAST-TXN-TYPE                
107800               IF NOT FIRST-TXN                                           
107900                   PERFORM P00263-RPT-SUBTOTAL                            
108000                       THRU P00263-EXIT                                   
108100               END-IF                                                     
108200               MOVE TXN-TYPE TO WS-LAST-TXN-TYPE                          
108300               MOVE ZERO TO WS-GROUP-CNT                                  
108400               PERFORM P00261-RPT-HEADING                                 
108500                   THRU P00261-EXIT                                       
108600               MOVE SPACES TO WS-FIRST-TXN-SW                             
108700           ELSE                                                           
108800               IF WS-LINE-CNT > 54                                        
108900                   PERFORM P00261-RPT-HEADING                             
109000                       THRU P00261-EXIT.                                  
109100                                                                          
109200           PERFORM P00262-RPT-DETAIL                                      
109300               THRU P00262-EXIT.                                          
109400           ADD 1 TO WS-GROUP-CNT.                                         
109500                                                                          
109600       P00260-EXIT.                                                       
109700           EXIT.                                                          
109800                                                                          
109900       P00261-RPT-HEADING.                                                
110000                                                                          
110100           COMPUTE WS-RT-CCYY = WS-DATE-CC * 100 + WS-DATE-CY.            
110200           MOVE WS-DATE-CM TO WS-RT-MONTH.                                
110300           MOVE WS-DATE-CD TO WS-RT-DAY.                                  
110400           WRITE ORDSTAT-RPT-REC FROM WS-RPT-TITLE                        
110500               AFTER ADVANCING PAGE.                                      
110600           WRITE ORDSTAT-RPT-REC FROM WS-RPT-HEADING                      
110700               AFTER ADVANCING 2.                                         
110800           MOVE ZERO TO WS-LINE-CNT.                                      
110900                                                                          
111000       P00261-EXIT.                                                       
111100           EXIT.                                                          
111200                                                                          
111300       P00262-RPT-DETAIL.                                                 
111400                                                                          
111500           MOVE SPACES TO WS-RPT-DETAIL.                                  
111600           PERFORM P00615-FIND-TXTYPE-LABEL                               
111700               THRU P00615-EXIT.                                          
111800                                                                          
111900           EVALUATE TRUE                                                  
112000               WHEN TXN-IS-CREATE AND NOT TXN-REJECTED                    
112100                   MOVE WS-NEW-ORDER-ID TO WS-RD-ORDER-ID                 
112200                   MOVE WS-NEW-ORDER-NUMBER TO                            
112300                       WS-RD-ORDER-NUMBER                                 
112400                   MOVE 'PENDING' TO WS-RD-STATUS                         
112500                   MOVE WS-ORDER-TOTAL TO WS-RD-ORDER-TOTAL               
112600               WHEN TXN-IS-CREATE                                         
112700                   MOVE ZERO TO WS-RD-ORDER-ID                            
112800                   MOVE SPACES TO WS-RD-ORDER-NUMBER                      
112900                   MOVE 'REJECTED' TO WS-RD-STATUS                        
113000                   MOVE ZERO TO WS-RD-ORDER-TOTAL                         
113100               WHEN TXN-REJECTED                                          
113200                   MOVE TXN-ORDER-ID TO WS-RD-ORDER-ID                    
113300                   MOVE SPACES TO WS-RD-ORDER-NUMBER                      
113400                   MOVE 'REJECTED' TO WS-RD-STATUS                        
113500                   MOVE ZERO TO WS-RD-ORDER-TOTAL                         
113600               WHEN OTHER                                                 
113700                   MOVE TXN-ORDER-ID TO WS-RD-ORDER-ID                    
113800                   MOVE WS-ORD-NUMBER (WS-ORDER-SUB) TO                   
113900                       WS-RD-ORDER-NUMBER                                 
114000                   MOVE WS-ORD-STATUS (WS-ORDER-SUB) TO                   
114100                       WS-RD-STATUS                                       
114200                   MOVE WS-ORD-TOTAL-AMT (WS-ORDER-SUB) TO                
114300                       WS-RD-ORDER-TOTAL                                  
114400           END-EVALUATE.                                                  
114500                                                                          
114600           WRITE ORDSTAT-RPT-REC FROM WS-RPT-DETAIL                       
114700               AFTER ADVANCING 1.                                         
114800           ADD 1 TO WS-LINE-CNT.                                          
114900                                                                          
115000       P00262-EXIT.                                                       
115100           EXIT.                                                          
115200                                                                          
115300       P00263-RPT-SUBTOTAL.                                               
115400                                                                          
115500           MOVE SPACES TO WS-RPT-CTL-BREAK.                               
115600           MOVE WS-CB-LABEL TO WS-CB-LABEL.                               
115700           MOVE WS-GROUP-CNT TO WS-CB-COUNT.                              
115800           WRITE ORDSTAT-RPT-REC FROM WS-RPT-CTL-BREAK                    
115900               AFTER ADVANCING 2.                                         
116000           ADD 1 TO WS-LINE-CNT.                                          
116100                                                                          
116200       P00263-EXIT.                                                       
116300           EXIT.                                                          
116400           EJECT                                                          
116500      ******************************************************              
116600      *    P00400-RPT-FOOTER - CLOSES THE FINAL CONTROL                   
116700      *    GROUP AND PRINTS THE RUN GRAND TOTALS - TXN                    
116800      *    COUNT, REJECT COUNT, AND CREATE-DOLLARS.                       
116900      ******************************************************              
117000                                                                          
117100       P00400-RPT-FOOTER.                                                 
117200                                                                          
117300           IF NOT FIRST-TXN                                               
117400               PERFORM P00263-RPT-SUBTOTAL                                
117500                   THRU P00263-EXIT.                                      
117600                                                                          
117700           MOVE SPACES TO WS-RPT-FOOTER2.                                 
117710           MOVE WS-TXN-CNT TO WS-RF-TXN-CNT.                              
117720           WRITE ORDSTAT-RPT-REC FROM WS-RPT-FOOTER2                      
117730               AFTER ADVANCING 3.                                         
117740                                                                          
117750           MOVE SPACES TO WS-RPT-FOOTER.                                  
117760           MOVE WS-REJECT-CNT TO WS-RF-REJECT-CNT.                        
117770           WRITE ORDSTAT-RPT-REC FROM WS-RPT-FOOTER                       
117780               AFTER ADVANCING 1.                                         
117790                                                                          
117795           MOVE SPACES TO WS-RPT-FOOTER3.                                 
117796           MOVE WS-CREATE-DOLLARS TO WS-RF-CREATE-DOLLARS.                
117797           WRITE ORDSTAT-RPT-REC FROM WS-RPT-FOOTER3                      
117798               AFTER ADVANCING 1.                                         
118100                                                                          
118200       P00400-EXIT.                                                       
118300           EXIT.                                                          
118400           EJECT                                                          
118500      ******************************************************              
118600      *    P00300-WRITE-UPDATED-MASTERS - REWRITES THE                    
118700      *    INVENTORY, ORDER AND ORDER ITEM TABLES TO THEIR                
118800      *    OUTPUT MASTERS IN ORIGINAL KEY SEQUENCE.                       
118900      ******************************************************              
119000                                                                          
119100       P00300-WRITE-UPDATED-MASTERS.                                      
119200                                                                          
119300           MOVE ZERO TO WS-INV-SUB.                                       
119400           PERFORM P00310-WRITE-INV-LOOP                                  
119500               VARYING WS-INV-SUB FROM 1 BY 1                             
119600               UNTIL WS-INV-SUB > WS-INV-COUNT.                           
119700                                                                          
119800           MOVE ZERO TO WS-ORDER-SUB.                                     
119900           PERFORM P00320-WRITE-ORDER-LOOP                                
120000               VARYING WS-ORDER-SUB FROM 1 BY 1                           
120100               UNTIL WS-ORDER-SUB > WS-ORDER-COUNT.                       
120200                                                                          
120300           MOVE ZERO TO WS-OITEM-SUB.                                     
120400           PERFORM P00330-WRITE-OITEM-LOOP                                
120500               VARYING WS-OITEM-SUB FROM 1 BY 1                           
120600               UNTIL WS-OITEM-SUB > WS-OITEM-COUNT.                       
120700                                                                          
120800       P00300-EXIT.                                                       
120900           EXIT.                                                          
121000                                                                          
121100       P00310-WRITE-INV-LOOP.                                             
121200           WRITE INVENTORY-MASTER-OUT-REC                                 
121300               FROM WS-INV-ENTRY (WS-INV-SUB).                            
121400                                                                          
121500       P00320-WRITE-ORDER-LOOP.                                           
121600           WRITE ORDER-MASTER-OUT-REC                                     
121700               FROM WS-ORDER-ENTRY (WS-ORDER-SUB).                        
121800                                                                          
121900       P00330-WRITE-OITEM-LOOP.                                           
122000           WRITE ORDER-ITEM-MASTER-OUT-REC                                
122100               FROM WS-OITEM-ENTRY (WS-OITEM-SUB).                        
122200           EJECT                                                          
122300      ******************************************************              
122400      *    TABLE SEARCH PARAGRAPHS                                        
122500      ******************************************************              
122600                                                                          
122700       P00610-FIND-PRODUCT.                                               
122800                                                                          
122900           MOVE SPACES TO WS-PROD-FOUND-SW.                               
123000           MOVE ZERO TO WS-PROD-SUB.                                      
123100                                                                          
123200       P00610-LOOP.                                                       
123300           ADD 1 TO WS-PROD-SUB.                                          
123400           IF WS-PROD-SUB > WS-PROD-COUNT                                 
123500               GO TO P00610-EXIT.                                         
123600           IF WS-PROD-ID (WS-PROD-SUB) = WS-SEARCH-PRODUCT-ID             
123700               SET PROD-FOUND TO TRUE                                     
123800               GO TO P00610-EXIT.                                         
123900           GO TO P00610-LOOP.                                             
124000                                                                          
124100       P00610-EXIT.                                                       
124200           EXIT.                                                          
124300                                                                          
124400       P00620-FIND-ORDER.                                                 
124500                                                                          
124600           MOVE SPACES TO WS-ORDER-FOUND-SW.                              
124700           MOVE ZERO TO WS-ORDER-SUB.                                     
124800                                                                          
124900       P00620-LOOP.                                                       
125000           ADD 1 TO WS-ORDER-SUB.                                         
125100           IF WS-ORDER-SUB > WS-ORDER-COUNT                               
125200               GO TO P00620-NOTFOUND.                                     
125300           IF WS-ORD-ID (WS-ORDER-SUB) = TXN-ORDER-ID                     
125400               SET ORDER-FOUND TO TRUE                                    
125500               GO TO P00620-EXIT.                                         
125600           GO TO P00620-LOOP.                                             
125700                                                                          
125800       P00620-NOTFOUND.                                                   
125900           SET TXN-REJECTED TO TRUE                                       
126000           MOVE 'ORDER NOT ON FILE' TO WS-REJECT-REASON.                  
126100                                                                          
126200       P00620-EXIT.                                                       
126300           EXIT.                                                          
126400                                                                          
126500       P00630-FIND-INVENTORY-ENTRY.                                       
126600                                                                          
126700           MOVE SPACES TO WS-INV-FOUND-SW.                                
126800           MOVE ZERO TO WS-INV-SUB.                                       
126900                                                                          
127000       P00630-LOOP.                                                       
127100           ADD 1 TO WS-INV-SUB.                                           
127200           IF WS-INV-SUB > WS-INV-COUNT                                   
127300               GO TO P00630-EXIT.                                         
127400           IF WS-INV-PRODUCT-ID (WS-INV-SUB) =                            
127500              WS-SEARCH-PRODUCT-ID                                        
127600               IF WS-INV-WAREHOUSE-ID (WS-INV-SUB) =                      
127700                  WS-SEARCH-WRHS-ID                                       
127800                   SET INV-FOUND TO TRUE                                  
127900                   GO TO P00630-EXIT.                                     
128000           GO TO P00630-LOOP.                                             
128100                                                                          
128200       P00630-EXIT.                                                       
128300           EXIT.                                                          
128400                                                                          
128500       P00615-FIND-TXTYPE-LABEL.                                          
128600                                                                          
128700           MOVE SPACES TO WS-RD-CHANGE.                                   
128800           MOVE SPACES TO WS-CB-LABEL.                                    
128900           MOVE ZERO TO WS-TXTYPE-SUB.                                    
129000                                                                          
129100       P00615-LOOP.                                                       
129200           ADD 1 TO WS-TXTYPE-SUB.                                        
129300           IF WS-TXTYPE-SUB > PDA-TXTYPE-MAX                              
129400               GO TO P00615-EXIT.                                         
129500           IF PTAR-TXTYPE-CODE (WS-TXTYPE-SUB) = TXN-TYPE                 
129600               MOVE PTAR-TXTYPE-LABEL (WS-TXTYPE-SUB) TO                  
129700                   WS-RD-CHANGE                                           
129800               MOVE PTAR-TXTYPE-LABEL (WS-TXTYPE-SUB) TO                  
129900                   WS-CB-LABEL                                            
130000               GO TO P00615-EXIT.                                         
130100           GO TO P00615-LOOP.                                             
130200                                                                          
130300       P00615-EXIT.                                                       
130400           EXIT.                                                          
