000100      ************************************************************        
000200      * ORDER TRANSACTION RECORD -- SEQUENTIAL, TWO RECORD TYPES *        
000300      *                                                          *        
000400      * EACH ORDER TRANSACTION IS A HEADER RECORD OPTIONALLY     *        
000500      * FOLLOWED BY TXN-LINE-COUNT LINE RECORDS (CREATE          *        
000600      * TRANSACTIONS ONLY -- CONFIRM/PROCESS/SHIP/CANCEL CARRY   *        
000700      * NO LINES).  BOTH RECORD TYPES ARE FIXED AT 80 BYTES SO   *        
000800      * THE FILE CAN BE READ WITH A SINGLE FD.  THE FIRST BYTE   *        
000900      * OF A HEADER TELLS THE PROGRAM WHAT KIND OF TRANSACTION   *        
001000      * FOLLOWS.                                                 *        
001100      ************************************************************        
001200       01  ORDER-TXN-RECORD.                                              
001300           05  TXN-TYPE            PIC X(01).                             
001400               88  TXN-IS-CREATE               VALUE 'C'.                 
001500               88  TXN-IS-CONFIRM              VALUE 'F'.                 
001600               88  TXN-IS-PROCESS              VALUE 'P'.                 
001700               88  TXN-IS-SHIP                 VALUE 'S'.                 
001800               88  TXN-IS-CANCEL               VALUE 'X'.                 
001900           05  TXN-ORDER-ID        PIC 9(09).                             
002000           05  TXN-ORDER-ID-A REDEFINES                                   
002100               TXN-ORDER-ID        PIC X(09).                             
002200           05  TXN-CUSTOMER-EMAIL  PIC X(50).                             
002300           05  TXN-WAREHOUSE-ID    PIC 9(09).                             
002400           05  TXN-LINE-COUNT      PIC 9(02).                             
002500           05  FILLER              PIC X(09)      VALUE SPACES.           
002600                                                                          
002700       01  ORDER-TXN-LINE-RECORD.                                         
002800           05  TXL-PRODUCT-ID      PIC 9(09).                             
002900           05  TXL-QUANTITY        PIC 9(07)      COMP-3.                 
003000           05  FILLER              PIC X(67)      VALUE SPACES.           
