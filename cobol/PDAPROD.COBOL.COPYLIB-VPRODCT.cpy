000100      ************************************************************        
000200      * PRODUCT RECORD -- SEQUENTIAL MASTER                      *        
000300      *                                                          *        
000400      * REFERENCE MASTER, READ-ONLY TO THE NIGHTLY BATCH.        *        
000500      * LOADED ENTIRE INTO A WORKING-STORAGE TABLE AT START OF   *        
000600      * RUN SO THE ORDER-CREATE PROCESSING CAN PRICE LINE ITEMS  *        
000700      * BY PRODUCT ID WITHOUT NEEDING INDEXED ACCESS.            *        
000800      ************************************************************        
000900       01  PRODUCT-RECORD.                                                
001000           05  PROD-KEY.                                                  
001100               10 PROD-ID           PIC 9(09).                            
001200               10 PROD-ID-A REDEFINES                                     
001300                  PROD-ID           PIC X(09).                            
001400           05  PROD-SKU            PIC X(20).                             
001500           05  PROD-NAME           PIC X(40).                             
001600           05  PROD-PRICE          PIC S9(07)V99  COMP-3.                 
001700           05  PROD-CATEGORY       PIC X(20).                             
001800           05  PROD-ACTIVE         PIC X(01).                             
001900               88  PROD-IS-ACTIVE          VALUE 'Y'.                     
002000               88  PROD-IS-INACTIVE        VALUE 'N'.                     
002100           05  FILLER              PIC X(05)      VALUE SPACES.           
