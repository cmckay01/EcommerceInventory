000100      ************************************************************        
000200      * ORDER RECORD -- SEQUENTIAL MASTER                        *        
000300      *                                                          *        
000400      * ONE ENTRY PER CUSTOMER ORDER.  ORD-NUMBER IS THE         *        
000500      * EXTERNAL ORDER NUMBER HANDED BACK TO THE CUSTOMER;       *        
000600      * ORD-ID IS THE INTERNAL SURROGATE KEY USED TO TIE         *        
000700      * ORDER-ITEM-MASTER LINES AND FOLLOW-ON TRANSACTIONS       *        
000800      * BACK TO THIS RECORD.                                     *        
000900      ************************************************************        
001000       01  ORDER-RECORD.                                                  
001100           05  ORD-KEY.                                                   
001200               10 ORD-ID           PIC 9(09).                             
001300               10 ORD-ID-A REDEFINES                                      
001400                  ORD-ID           PIC X(09).                             
001500           05  ORD-NUMBER          PIC X(12).                             
001600           05  ORD-NUMBER-R        REDEFINES ORD-NUMBER.                  
001700               10 ORD-NUM-LITERAL  PIC X(04).                             
001800               10 ORD-NUM-SUFFIX   PIC X(08).                             
001900           05  ORD-CUSTOMER-EMAIL  PIC X(50).                             
002000           05  ORD-WAREHOUSE-ID    PIC 9(09).                             
002100           05  ORD-STATUS          PIC X(10).                             
002200               88  ORD-STAT-PENDING            VALUE 'PENDING'.           
002300               88  ORD-STAT-CONFIRMED          VALUE 'CONFIRMED'.         
002400               88  ORD-STAT-PROCESSING         VALUE 'PROCESSING'.        
002500               88  ORD-STAT-SHIPPED            VALUE 'SHIPPED'.           
002600               88  ORD-STAT-CANCELLED          VALUE 'CANCELLED'.         
002700           05  ORD-TOTAL-AMOUNT    PIC S9(09)V99  COMP-3.                 
002800           05  ORD-CREATED-DATE    PIC 9(08).                             
002900           05  FILLER              PIC X(06)      VALUE SPACES.           
